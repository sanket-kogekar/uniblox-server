000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. admin-statistics.                                            
000300 AUTHOR. J M OKAFOR.                                                      
000400 INSTALLATION. CORPORATE DATA PROCESSING - BATCH SYSTEMS.                 
000500 DATE-WRITTEN. 11/08/90.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                     
000800*                                                                         
000900* -------------------------------------------------------------           
001000*    MAIL-ORDER CUSTOMER PROCESSING SYSTEM                                
001100*    STORE STATISTICS REPORT                                              
001200* -------------------------------------------------------------           
001300*    RE-READS THE ORDER FILE, THE DISCOUNT-CODE FILE AND THE              
001400*    REJECT WORK FILE LEFT BEHIND BY order-batch-driver AND               
001500*    PRINTS THE DAILY STATISTICS REPORT - ORDER TOTALS, DISCOUNT          
001600*    CODE TOTALS, REVENUE TOTALS, A PER-ORDER DETAIL SECTION AND          
001700*    A REJECTED-TRANSACTION SECTION.  CALLED BY                           
001800*    order-batch-driver AT END OF RUN - NOT RUN STANDALONE.               
001900* -------------------------------------------------------------           
002000*                                                                         
002100* CHANGE LOG                                                              
002200*                                                                         
002300*    11/08/90  JMO  ORIGINAL PROGRAM, WRITTEN ALONGSIDE THE               
002400*                   DISCOUNT-COUPON FEATURE PER MKT-409 SO                
002500*                   MARKETING COULD SEE HOW MANY COUPONS WERE             
002600*                   GOING OUT.                                            
002700*    06/05/92  PTQ  REJECTS SECTION ADDED.  BEFORE THIS, A BAD            
002800*                   TRANSACTION JUST DISAPPEARED AND NOBODY               
002900*                   COULD TELL CUSTOMER SERVICE WHY AN ORDER              
003000*                   NEVER SHOWED UP.                                      
003100*    01/22/93  PTQ  ADDED THE DISC AMOUNT COLUMN TO THE PER               
003200*                   ORDER DETAIL LINE - AUDIT ASKED FOR IT                
003300*                   DURING THE COUPON PROGRAM REVIEW.                     
003400*    08/11/94  PTQ  ADDED ST-AVAIL-DISC-CODES SO MARKETING CAN            
003500*                   SEE HOW MANY LIVE COUPONS ARE STILL OUT               
003600*                   THERE WITHOUT PULLING THE DISCOUNT FILE.              
003700*    01/12/98  SLD  Y2K REMEDIATION - RUN-DATE WINDOWING MATCHES          
003800*                   THE FIX MADE IN order-batch-driver.  TICKET           
003900*                   Y2K-0041.                                             
004000*    03/03/00  SLD  Y2K SIGN-OFF.  TICKET Y2K-0041 CLOSED.                
004100*    07/19/02  DMR  GROSS REVENUE LINE ADDED TO THE REVENUE               
004200*                   SECTION PER FINANCE REQUEST FIN-118.                  
004300*    10/04/06  DMR  AVAILABLE-CODE COUNT NOW EXCLUDES EXPIRED             
004400*                   CODES INSTEAD OF JUST UNUSED ONES - MATCHES           
004500*                   THE VALIDATION RULE IN THE DRIVER.                    
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900     SPECIAL-NAMES.                                                       
005000*       C01 DRIVES THE PAGE-EJECT ON THE TITLE LINE IN                    
005100*       PRINT-HEADINGS - NOT USED ANYWHERE ELSE IN THIS PROGRAM.          
005200         C01 IS TOP-OF-FORM.                                              
005300 INPUT-OUTPUT SECTION.                                                    
005400     FILE-CONTROL.                                                        
005500                                                                          
005600*       FOUR FILES, FOUR SL COPYBOOKS - ORDER, DISCOUNT AND               
005700*       REJECT ARE INPUT ONLY HERE; REPORT IS THIS PROGRAM'S              
005800*       OWN OUTPUT.                                                       
005900         COPY "SLORDER.CBL".                                              
006000         COPY "SLDISCNT.CBL".                                             
006100         COPY "SLREJECT.CBL".                                             
006200         COPY "SLREPORT.CBL".                                             
006300                                                                          
006400 DATA DIVISION.                                                           
006500     FILE SECTION.                                                        
006600                                                                          
006700*       SAME THREE FD COPYBOOKS order-batch-driver WRITES -               
006800*       THIS PROGRAM ONLY READS THEM, NEVER WRITES.                       
006900         COPY "FDORDER.CBL".                                              
007000         COPY "FDDISCNT.CBL".                                             
007100         COPY "FDREJECT.CBL".                                             
007200*       THE ONE FD THIS PROGRAM OWNS - SEE FDREPORT.CBL.                  
007300         COPY "FDREPORT.CBL".                                             
007400                                                                          
007500     WORKING-STORAGE SECTION.                                             
007600*                                                                         
007700*       PRINT-LINE LAYOUTS                                                
007800*                                                                         
007900*       REPORT TITLE LINE - TOP OF PAGE 1 ONLY VIA C01.                   
008000         01  RPT-TITLE.                                                   
008100             05  FILLER             PIC X(20) VALUE SPACES.               
008200*               CENTERED REPORT NAME - FIXED LITERAL, NO RUN              
008300*               PARAMETER CHANGES IT.                                     
008400             05  FILLER             PIC X(30)                             
008500                     VALUE "MAIL-ORDER STATISTICS REPORT".                
008600             05  FILLER             PIC X(10) VALUE SPACES.               
008700             05  FILLER             PIC X(05) VALUE "PAGE:".              
008800             05  RPT-PAGE-NUMBER    PIC ZZZ9.                             
008900             05  FILLER             PIC X(11) VALUE SPACES.               
009000                                                                          
009100*       RUN-DATE HEADING LINE.                                            
009200         01  RPT-RUN-DATE-LINE.                                           
009300             05  FILLER             PIC X(10) VALUE "RUN DATE:".          
009400             05  RPT-RUN-DATE       PIC 99/99/9999.                       
009500             05  FILLER             PIC X(60) VALUE SPACES.               
009600                                                                          
009700*       ONE BLANK LINE - BETWEEN SECTIONS AND AT FINALIZE-PAGE.           
009800         01  RPT-BLANK-LINE         PIC X(80) VALUE SPACES.               
009900                                                                          
010000*       "SECTION: xxxxx" BANNER PRINTED AHEAD OF EACH OF THE              
010100*       THREE STATISTICS SECTIONS AND THE TWO DETAIL SECTIONS.            
010200         01  SECTION-HEADER-LINE.                                         
010300             05  SH-TEXT            PIC X(40).                            
010400             05  FILLER             PIC X(40).                            
010500                                                                          
010600*       ONE EDITED DOLLAR-AMOUNT LINE - LABEL PLUS AMOUNT.  ONE           
010700*       01-LEVEL SHARED BY ALL THE MONEY LINES IN SECTION 3000 -          
010800*       SA-LABEL IS MOVED FRESH EACH TIME.                                
010900         01  STATS-AMOUNT-LINE.                                           
011000             05  SA-LABEL           PIC X(30).                            
011100             05  FILLER             PIC X(02) VALUE SPACES.               
011200             05  SA-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.                  
011300             05  FILLER             PIC X(33).                            
011400                                                                          
011500*       ONE EDITED WHOLE-NUMBER COUNT LINE - LABEL PLUS COUNT.            
011600*       SAME SHARED-LAYOUT IDEA AS STATS-AMOUNT-LINE ABOVE.               
011700         01  STATS-COUNT-LINE.                                            
011800             05  SC-LABEL           PIC X(30).                            
011900             05  FILLER             PIC X(02) VALUE SPACES.               
012000             05  SC-COUNT           PIC ZZZ,ZZ9.                          
012100             05  FILLER             PIC X(41).                            
012200                                                                          
012300*       ORDER-DETAIL COLUMN HEADINGS, TWO LINES - TEXT THEN               
012400*       UNDERSCORE RULE.                                                  
012500         01  ORD-DETAIL-HEADING-1.                                        
012600*               LINES UP OVER OD-ORDER-ID BELOW.                          
012700             05  FILLER             PIC X(12) VALUE "ORDER ID".           
012800             05  FILLER             PIC X(02) VALUE SPACES.               
012900*               LINES UP OVER OD-USER-ID.                                 
013000             05  FILLER             PIC X(10) VALUE "USER ID".            
013100             05  FILLER             PIC X(02) VALUE SPACES.               
013200*               LINES UP OVER OD-TOTAL-AMT.                               
013300             05  FILLER             PIC X(11) VALUE "TOTAL AMT".          
013400             05  FILLER             PIC X(03) VALUE SPACES.               
013500*               LINES UP OVER OD-DISC-FLAG - "YES" OR SPACES.             
013600             05  FILLER             PIC X(04) VALUE "DISC".               
013700             05  FILLER             PIC X(03) VALUE SPACES.               
013800*               LINES UP OVER OD-DISC-AMT.  01/22/93 PTQ - ADDED          
013900*               WITH THE DISC AMT COLUMN ITSELF.                          
014000             05  FILLER             PIC X(11) VALUE "DISC AMT".           
014100             05  FILLER             PIC X(22) VALUE SPACES.               
014200                                                                          
014300         01  ORD-DETAIL-HEADING-2.                                        
014400             05  FILLER             PIC X(12)                             
014500                     VALUE "============".                                
014600             05  FILLER             PIC X(02) VALUE SPACES.               
014700             05  FILLER             PIC X(10) VALUE "==========".         
014800             05  FILLER             PIC X(02) VALUE SPACES.               
014900             05  FILLER             PIC X(11) VALUE "===========".        
015000             05  FILLER             PIC X(03) VALUE SPACES.               
015100             05  FILLER             PIC X(04) VALUE "====".               
015200             05  FILLER             PIC X(03) VALUE SPACES.               
015300             05  FILLER             PIC X(11) VALUE "===========".        
015400             05  FILLER             PIC X(22) VALUE SPACES.               
015500                                                                          
015600*       ONE PRINTED LINE PER ORDER RECORD.  LOADED FRESH FOR              
015700*       EACH ORDER IN 4100-PRINT-ONE-ORDER - NO VALUE CLAUSES             
015800*       SINCE EVERY FIELD IS MOVED INTO EVERY TIME.                       
015900         01  ORD-DETAIL-LINE.                                             
016000             05  OD-ORDER-ID        PIC X(12).                            
016100             05  FILLER             PIC X(02) VALUE SPACES.               
016200             05  OD-USER-ID         PIC X(10).                            
016300             05  FILLER             PIC X(02) VALUE SPACES.               
016400             05  OD-TOTAL-AMT       PIC ZZZ,ZZ9.99-.                      
016500             05  FILLER             PIC X(03) VALUE SPACES.               
016600*               "YES" WHEN ORD-DISC-CODE IS NOT SPACES, ELSE              
016700*               SPACES - SEE 4100-PRINT-ONE-ORDER.                        
016800             05  OD-DISC-FLAG       PIC X(04).                            
016900             05  FILLER             PIC X(03) VALUE SPACES.               
017000             05  OD-DISC-AMT        PIC ZZZ,ZZ9.99-.                      
017100             05  FILLER             PIC X(22) VALUE SPACES.               
017200                                                                          
017300*       REJECT-SECTION COLUMN HEADING - NO UNDERSCORE RULE,               
017400*       MATCHES THE ORIGINAL 06/05/92 LAYOUT.                             
017500         01  REJ-DETAIL-HEADING-1.                                        
017600*               AD/RM/CL/CK - LINES UP OVER RD-TYPE-CODE.                 
017700             05  FILLER             PIC X(04) VALUE "TYPE".               
017800             05  FILLER             PIC X(02) VALUE SPACES.               
017900             05  FILLER             PIC X(10) VALUE "USER ID".            
018000             05  FILLER             PIC X(02) VALUE SPACES.               
018100*               BLANK ON A CL OR CK REJECT - LINES UP OVER                
018200*               RD-ITEM-ID.                                               
018300             05  FILLER             PIC X(10) VALUE "ITEM ID".            
018400             05  FILLER             PIC X(02) VALUE SPACES.               
018500*               LINES UP OVER RD-REASON - THE EDIT FAILURE TEXT           
018600*               FROM PL-VALIDATE-TRANSACTION.                             
018700             05  FILLER             PIC X(40) VALUE "REASON".             
018800             05  FILLER             PIC X(10) VALUE SPACES.               
018900                                                                          
019000*       ONE PRINTED LINE PER REJECTED TRANSACTION - FIELDS ARE            
019100*       MOVED STRAIGHT ACROSS FROM REJECT-RECORD, SEE                     
019200*       5100-PRINT-ONE-REJECT.                                            
019300         01  REJ-DETAIL-LINE.                                             
019400             05  RD-TYPE-CODE       PIC X(02).                            
019500             05  FILLER             PIC X(04) VALUE SPACES.               
019600             05  RD-USER-ID         PIC X(10).                            
019700             05  FILLER             PIC X(02) VALUE SPACES.               
019800             05  RD-ITEM-ID         PIC X(10).                            
019900             05  FILLER             PIC X(02) VALUE SPACES.               
020000             05  RD-REASON          PIC X(40).                            
020100             05  FILLER             PIC X(10) VALUE SPACES.               
020200*                                                                         
020300*       TODAY'S DATE - SAME WINDOWED ACCEPT/CCYY LOGIC AS THE             
020400*       DRIVER.  01/12/98 SLD - TICKET Y2K-0041.                          
020500*                                                                         
020600*       RAW YYMMDD AS ACCEPT FROM DATE RETURNS IT, REDEFINED SO           
020700*       THE TWO-DIGIT YEAR CAN BE WINDOWED BELOW.                         
020800         01  WK-ACCEPT-DATE-AREA.                                         
020900             05  WK-ACCEPT-DATE-RAW PIC 9(06).                            
021000         01  FILLER REDEFINES WK-ACCEPT-DATE-AREA.                        
021100             05  WK-ACCEPT-YY       PIC 9(02).                            
021200             05  WK-ACCEPT-MM       PIC 9(02).                            
021300             05  WK-ACCEPT-DD       PIC 9(02).                            
021400                                                                          
021500*       WINDOWED CCYYMMDD, ALSO AVAILABLE AS A SINGLE 8-DIGIT             
021600*       COMPARE FIELD FOR THE EXPIRY TESTS IN 2100-ACCUMULATE-            
021700*       ONE-CODE.                                                         
021800         01  WK-TODAY-DATE-BROKEN.                                        
021900             05  WK-TODAY-CCYY      PIC 9(04).                            
022000             05  WK-TODAY-MM        PIC 9(02).                            
022100             05  WK-TODAY-DD        PIC 9(02).                            
022200         01  FILLER REDEFINES WK-TODAY-DATE-BROKEN.                       
022300             05  WK-TODAY-DATE-8    PIC 9(08).                            
022400*                                                                         
022500*       COMPOSED RUN DATE, MM/DD/CCYY DIGIT ORDER, FOR MOVING             
022600*       INTO THE EDITED HEADING FIELD AS A SINGLE UNIT SO THE             
022700*       SLASH INSERTION CHARACTERS COME OUT RIGHT.                        
022800*                                                                         
022900         01  WK-PRINT-DATE-AREA.                                          
023000             05  WK-PRINT-DATE-MM   PIC 9(02).                            
023100             05  WK-PRINT-DATE-DD   PIC 9(02).                            
023200             05  WK-PRINT-DATE-CCYY PIC 9(04).                            
023300         01  FILLER REDEFINES WK-PRINT-DATE-AREA.                         
023400             05  WK-PRINT-DATE-8    PIC 9(08).                            
023500*                                                                         
023600*       CONTROL SWITCHES                                                  
023700*                                                                         
023800*       SAME SWITCH IS REUSED ACROSS ALL FOUR READ-AHEAD LOOPS -          
023900*       RESET TO SPACES BEFORE EACH OPEN, NEVER SHARED BETWEEN            
024000*       TWO OPEN FILES AT ONCE.                                           
024100         01  W-END-OF-FILE          PIC X(01).                            
024200             88  END-OF-FILE        VALUE "Y".                            
024300*                                                                         
024400*       ACCUMULATORS                                                      
024500*                                                                         
024600*       30 LINES TO A PAGE - PAGE-FULL DRIVES THE NEW-PAGE TEST           
024700*       AHEAD OF EACH DETAIL LINE IN SECTIONS 4000 AND 5000.              
024800         77  WK-CENTURY-PREFIX      PIC 9(02).                            
024900         77  W-PRINTED-LINES        PIC 9(02).                            
025000             88  PAGE-FULL          VALUE 30 THROUGH 99.                  
025100         77  RPT-PAGE-COUNT         PIC 9(04).                            
025200                                                                          
025300*       ORDERS SECTION TOTALS.                                            
025400         77  ST-TOTAL-ORDERS        PIC 9(05).                            
025500         77  ST-TOTAL-ITEMS         PIC 9(07).                            
025600         77  ST-TOTAL-PURCHASE-AMT  PIC S9(09)V99.                        
025700         77  ST-AVG-ORDER-VALUE     PIC S9(07)V99.                        
025800                                                                          
025900*       08/11/94 PTQ - ADDED ST-AVAIL-DISC-CODES.  SEE CHANGE             
026000*       LOG.  10/04/06 DMR - AVAILABLE NOW EXCLUDES EXPIRED.              
026100         77  ST-TOTAL-DISC-CODES    PIC 9(05).                            
026200         77  ST-USED-DISC-CODES     PIC 9(05).                            
026300         77  ST-AVAIL-DISC-CODES    PIC 9(05).                            
026400         77  ST-TOTAL-DISC-AMT      PIC S9(09)V99.                        
026500                                                                          
026600*       07/19/02 DMR - ADDED PER FIN-118.                                 
026700         77  ST-GROSS-REVENUE       PIC S9(09)V99.                        
026800                                                                          
026900         77  DUMMY                  PIC X(01).                            
027000*                                                                         
027100 PROCEDURE DIVISION.                                                      
027200*                                                                         
027300*                                                                         
027400*    TOP-LEVEL FLOW - ACCUMULATE TOTALS IN TWO READ PASSES,               
027500*    DERIVE THE AVERAGE AND GROSS-REVENUE FIGURES, THEN PRINT             
027600*    THE REPORT TOP TO BOTTOM IN ONE PASS.  NOT RUN STANDALONE -          
027700*    SEE THE HEADER BANNER ABOVE.                                         
027800*                                                                         
027900 0100-MAIN-CONTROL.                                                       
028000                                                                          
028100     PERFORM 0050-INITIALIZE-RUN.                                         
028200                                                                          
028300*   REPORT-FILE STAYS OPEN FOR THE WHOLE RUN - EVERY SECTION              
028400*   BELOW WRITES TO IT, NOT JUST THE DETAIL PASSES.                       
028500     OPEN OUTPUT REPORT-FILE.                                             
028600                                                                          
028700*   ACCUMULATE FIRST, PRINT SECOND - THE TOTALS SECTION AT THE            
028800*   TOP OF THE REPORT NEEDS EVERY FIGURE BEFORE THE FIRST LINE            
028900*   IS WRITTEN.                                                           
029000     PERFORM 1000-ACCUMULATE-ORDERS                                       
029100             THRU 1000-ACCUMULATE-ORDERS-EXIT.                            
029200     PERFORM 2000-ACCUMULATE-DISCOUNTS.                                   
029300     PERFORM 2500-COMPUTE-DERIVED-STATS.                                  
029400                                                                          
029500     PERFORM PRINT-HEADINGS.                                              
029600     PERFORM 3000-PRINT-STATISTICS-SECTIONS.                              
029700     PERFORM 4000-PRINT-ORDER-DETAIL-LINES                                
029800             THRU 4000-PRINT-ORDER-DETAIL-LINES-EXIT.                     
029900     PERFORM 5000-PRINT-REJECT-LINES                                      
030000             THRU 5000-PRINT-REJECT-LINES-EXIT.                           
030100                                                                          
030200     PERFORM FINALIZE-PAGE.                                               
030300                                                                          
030400     CLOSE REPORT-FILE.                                                   
030500                                                                          
030600     EXIT PROGRAM.                                                        
030700                                                                          
030800     STOP RUN.                                                            
030900*                                                                         
031000*    ZERO EVERY ACCUMULATOR AND ESTABLISH TODAY'S DATE BEFORE             
031100*    THE ORDER FILE IS TOUCHED - SAME WINDOWED-CCYY RULE AS               
031200*    order-batch-driver SO THE TWO PROGRAMS NEVER DISAGREE ON             
031300*    WHAT "TODAY" MEANS FOR EXPIRY TESTING.                               
031400 0050-INITIALIZE-RUN.                                                     
031500                                                                          
031600*   LINE AND PAGE COUNTS RESET HERE ONLY - PRINT-HEADINGS RESETS          
031700*   W-PRINTED-LINES AGAIN AT THE TOP OF EVERY SUBSEQUENT PAGE.            
031800     MOVE "N" TO W-END-OF-FILE.                                           
031900     MOVE ZERO TO W-PRINTED-LINES.                                        
032000     MOVE ZERO TO RPT-PAGE-COUNT.                                         
032100                                                                          
032200*   NINE ACCUMULATORS ZEROED ONE AT A TIME RATHER THAN A GROUP            
032300*   MOVE - THEY ARE NOT ADJACENT 77-LEVELS.                               
032400     MOVE ZERO TO ST-TOTAL-ORDERS.                                        
032500     MOVE ZERO TO ST-TOTAL-ITEMS.                                         
032600     MOVE ZERO TO ST-TOTAL-PURCHASE-AMT.                                  
032700     MOVE ZERO TO ST-AVG-ORDER-VALUE.                                     
032800     MOVE ZERO TO ST-TOTAL-DISC-CODES.                                    
032900     MOVE ZERO TO ST-USED-DISC-CODES.                                     
033000     MOVE ZERO TO ST-AVAIL-DISC-CODES.                                    
033100     MOVE ZERO TO ST-TOTAL-DISC-AMT.                                      
033200     MOVE ZERO TO ST-GROSS-REVENUE.                                       
033300                                                                          
033400*   WINDOWED CENTURY - BELOW 50 IS 20XX, 50 AND ABOVE IS 19XX.            
033500*   01/12/98 SLD - TICKET Y2K-0041.                                       
033600     ACCEPT WK-ACCEPT-DATE-RAW FROM DATE.                                 
033700                                                                          
033800     IF WK-ACCEPT-YY LESS THAN 50                                         
033900         MOVE 20 TO WK-CENTURY-PREFIX                                     
034000     ELSE                                                                 
034100         MOVE 19 TO WK-CENTURY-PREFIX.                                    
034200                                                                          
034300     COMPUTE WK-TODAY-CCYY =                                              
034400             (WK-CENTURY-PREFIX * 100) + WK-ACCEPT-YY.                    
034500     MOVE WK-ACCEPT-MM TO WK-TODAY-MM.                                    
034600     MOVE WK-ACCEPT-DD TO WK-TODAY-DD.                                    
034700*                                                                         
034800*    FIRST PASS OVER THE ORDER FILE - TOTALS ONLY.  THE FILE IS           
034900*    REOPENED FOR A SECOND PASS IN 4000-PRINT-ORDER-DETAIL-LINES.         
035000*                                                                         
035100 1000-ACCUMULATE-ORDERS.                                                  
035200                                                                          
035300*   PRIMING READ, THEN FALL INTO 1100 BELOW - WHOLE RANGE IS ONE          
035400*   PERFORM THRU FROM 0100-MAIN-CONTROL, NOT A NESTED PERFORM.            
035500     OPEN INPUT ORDER-FILE.                                               
035600     MOVE "N" TO W-END-OF-FILE.                                           
035700                                                                          
035800     READ ORDER-FILE                                                      
035900         AT END                                                           
036000             MOVE "Y" TO W-END-OF-FILE.                                   
036100                                                                          
036200     IF END-OF-FILE                                                       
036300         GO TO 1000-ACCUMULATE-ORDERS-EXIT.                               
036400*                                                                         
036500*    ONE ORDER RECORD ROLLS INTO FOUR RUNNING TOTALS - ORDER              
036600*    COUNT, ITEM QUANTITY, GROSS PURCHASE AMOUNT AND DISCOUNT             
036700*    GIVEN.  NO CONTROL BREAK - THE WHOLE FILE IS ONE GROUP.              
036800 1100-ACCUMULATE-ONE-ORDER.                                               
036900                                                                          
037000     ADD 1 TO ST-TOTAL-ORDERS.                                            
037100     ADD ORD-TOTAL-QTY TO ST-TOTAL-ITEMS.                                 
037200     ADD ORD-TOTAL-AMT TO ST-TOTAL-PURCHASE-AMT.                          
037300     ADD ORD-DISC-AMT  TO ST-TOTAL-DISC-AMT.                              
037400                                                                          
037500     READ ORDER-FILE                                                      
037600         AT END                                                           
037700             MOVE "Y" TO W-END-OF-FILE.                                   
037800                                                                          
037900     IF NOT END-OF-FILE                                                   
038000         GO TO 1100-ACCUMULATE-ONE-ORDER.                                 
038100                                                                          
038200*   RANGE EXIT CLOSES THE FILE - THE PERFORM THRU IN                      
038300*   0100-MAIN-CONTROL STOPS HERE.                                         
038400 1000-ACCUMULATE-ORDERS-EXIT.                                             
038500     CLOSE ORDER-FILE.                                                    
038600*                                                                         
038700*    PASS OVER THE DISCOUNT-CODE FILE DUMPED BY                           
038800*    order-batch-driver AT THE END OF ITS OWN RUN.                        
038900 2000-ACCUMULATE-DISCOUNTS.                                               
039000                                                                          
039100*   SAME READ-AHEAD SHAPE AS 1000-ACCUMULATE-ORDERS ABOVE.                
039200     OPEN INPUT DISCOUNT-CODE-FILE.                                       
039300     MOVE "N" TO W-END-OF-FILE.                                           
039400                                                                          
039500     READ DISCOUNT-CODE-FILE                                              
039600         AT END                                                           
039700             MOVE "Y" TO W-END-OF-FILE.                                   
039800                                                                          
039900     PERFORM 2100-ACCUMULATE-ONE-CODE UNTIL END-OF-FILE.                  
040000                                                                          
040100     CLOSE DISCOUNT-CODE-FILE.                                            
040200*                                                                         
040300*    10/04/06 DMR - A CODE COUNTS AS AVAILABLE ONLY IF IT IS              
040400*    BOTH UNUSED AND NOT YET EXPIRED.  SEE CHANGE LOG.                    
040500 2100-ACCUMULATE-ONE-CODE.                                                
040600                                                                          
040700     ADD 1 TO ST-TOTAL-DISC-CODES.                                        
040800                                                                          
040900     IF DC-USED-FLAG EQUAL "Y"                                            
041000         ADD 1 TO ST-USED-DISC-CODES                                      
041100     ELSE                                                                 
041200         IF DC-EXPIRES-DATE NOT LESS THAN WK-TODAY-DATE-8                 
041300             ADD 1 TO ST-AVAIL-DISC-CODES.                                
041400                                                                          
041500     READ DISCOUNT-CODE-FILE                                              
041600         AT END                                                           
041700             MOVE "Y" TO W-END-OF-FILE.                                   
041800*                                                                         
041900*    AVERAGE ORDER VALUE AND GROSS REVENUE ARE DERIVED ONCE               
042000*    BOTH PASSES ABOVE ARE COMPLETE - A ZERO-ORDER RUN MUST NOT           
042100*    DIVIDE BY ZERO.  FIN-118 ADDED THE GROSS-REVENUE LINE.               
042200 2500-COMPUTE-DERIVED-STATS.                                              
042300                                                                          
042400*   NO-ORDERS RUN IS RARE BUT POSSIBLE ON A HOLIDAY - THIS GUARD          
042500*   KEEPS THE DIVIDE FROM ABENDING THE STATISTICS STEP.                   
042600     IF ST-TOTAL-ORDERS EQUAL ZERO                                        
042700         MOVE ZERO TO ST-AVG-ORDER-VALUE                                  
042800     ELSE                                                                 
042900         COMPUTE ST-AVG-ORDER-VALUE ROUNDED =                             
043000                 ST-TOTAL-PURCHASE-AMT / ST-TOTAL-ORDERS.                 
043100                                                                          
043200     COMPUTE ST-GROSS-REVENUE =                                           
043300             ST-TOTAL-PURCHASE-AMT + ST-TOTAL-DISC-AMT.                   
043400*                                                                         
043500*    THREE FIXED SECTIONS, PRINTED IN THE SAME ORDER EVERY RUN -          
043600*    ORDERS, DISCOUNTS, THEN REVENUE.  EACH SECTION ENDS WITH A           
043700*    BLANK LINE SO THE NEXT HEADER NEVER BUTTS UP AGAINST IT.             
043800 3000-PRINT-STATISTICS-SECTIONS.                                          
043900                                                                          
044000*   ORDERS SUB-SECTION - COUNT, ITEM QUANTITY, GROSS AMOUNT AND           
044100*   THE DERIVED AVERAGE.                                                  
044200     MOVE SPACES TO SECTION-HEADER-LINE.                                  
044300     MOVE "SECTION: ORDERS" TO SH-TEXT.                                   
044400     PERFORM WRITE-REPORT-LINE.                                           
044500                                                                          
044600*   LABEL/VALUE PAIR LOADED INTO THE SHARED STATS-COUNT-LINE              
044700*   AREA, THEN THE SAME WRITE PARAGRAPH IS PERFORMED FOR EVERY            
044800*   COUNT LINE ON THE REPORT.                                             
044900     MOVE "TOTAL ORDERS"        TO SC-LABEL.                              
045000     MOVE ST-TOTAL-ORDERS       TO SC-COUNT.                              
045100     PERFORM WRITE-COUNT-LINE.                                            
045200                                                                          
045300*   DISTINCT CART LINES SUMMED ACROSS EVERY ORDER, NOT UNITS -            
045400*   SEE ORD-ITEM-COUNT IN FDORDER.CBL.                                    
045500     MOVE "TOTAL ITEMS PURCHASED" TO SC-LABEL.                            
045600     MOVE ST-TOTAL-ITEMS          TO SC-COUNT.                            
045700     PERFORM WRITE-COUNT-LINE.                                            
045800                                                                          
045900     MOVE "TOTAL PURCHASE AMOUNT" TO SA-LABEL.                            
046000     MOVE ST-TOTAL-PURCHASE-AMT   TO SA-AMOUNT.                           
046100     PERFORM WRITE-AMOUNT-LINE.                                           
046200                                                                          
046300*   COMPUTED IN 2500-COMPUTE-DERIVED-STATS, NOT ACCUMULATED               
046400*   HERE DIRECTLY.                                                        
046500     MOVE "AVERAGE ORDER VALUE" TO SA-LABEL.                              
046600     MOVE ST-AVG-ORDER-VALUE    TO SA-AMOUNT.                             
046700     PERFORM WRITE-AMOUNT-LINE.                                           
046800                                                                          
046900*   BLANK LINE CLOSES OUT THE ORDERS SUB-SECTION.                         
047000     MOVE RPT-BLANK-LINE TO REPORT-RECORD.                                
047100     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
047200     ADD 1 TO W-PRINTED-LINES.                                            
047300                                                                          
047400*    CODES AVAILABLE IS NOT SIMPLY TOTAL MINUS USED - AN                  
047500*    EXPIRED UNUSED CODE COUNTS AS NEITHER.  SEE                          
047600*    2100-ACCUMULATE-ONE-CODE.                                            
047700     MOVE SPACES TO SECTION-HEADER-LINE.                                  
047800     MOVE "SECTION: DISCOUNTS" TO SH-TEXT.                                
047900     PERFORM WRITE-REPORT-LINE.                                           
048000                                                                          
048100     MOVE "TOTAL CODES GENERATED" TO SC-LABEL.                            
048200     MOVE ST-TOTAL-DISC-CODES     TO SC-COUNT.                            
048300     PERFORM WRITE-COUNT-LINE.                                            
048400                                                                          
048500*   DCT-USED-FLAG EQUAL "Y" ON THE SOURCE RECORD.                         
048600     MOVE "CODES USED"  TO SC-LABEL.                                      
048700     MOVE ST-USED-DISC-CODES TO SC-COUNT.                                 
048800     PERFORM WRITE-COUNT-LINE.                                            
048900                                                                          
049000*   UNUSED AND NOT YET EXPIRED - SEE 2100-ACCUMULATE-ONE-CODE.            
049100     MOVE "CODES AVAILABLE" TO SC-LABEL.                                  
049200     MOVE ST-AVAIL-DISC-CODES TO SC-COUNT.                                
049300     PERFORM WRITE-COUNT-LINE.                                            
049400                                                                          
049500*   SAME LABEL/VALUE PATTERN AS THE COUNT LINES ABOVE, ONLY               
049600*   THROUGH STATS-AMOUNT-LINE INSTEAD OF STATS-COUNT-LINE.                
049700     MOVE "TOTAL DISCOUNT AMOUNT GIVEN" TO SA-LABEL.                      
049800     MOVE ST-TOTAL-DISC-AMT             TO SA-AMOUNT.                     
049900     PERFORM WRITE-AMOUNT-LINE.                                           
050000                                                                          
050100*   BLANK LINE CLOSES OUT THE DISCOUNTS SUB-SECTION.                      
050200     MOVE RPT-BLANK-LINE TO REPORT-RECORD.                                
050300     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
050400     ADD 1 TO W-PRINTED-LINES.                                            
050500                                                                          
050600     MOVE SPACES TO SECTION-HEADER-LINE.                                  
050700     MOVE "SECTION: REVENUE" TO SH-TEXT.                                  
050800     PERFORM WRITE-REPORT-LINE.                                           
050900                                                                          
051000*    GROSS REVENUE IS PURCHASE AMOUNT PLUS DISCOUNT GIVEN BACK            
051100*    OUT - I.E. WHAT THE CUSTOMERS WOULD HAVE PAID WITH NO                
051200*    COUPONS AT ALL.  NET REVENUE IS THE ACTUAL PURCHASE AMOUNT           
051300*    COLLECTED, AFTER DISCOUNTS.  FIN-118.                                
051400     MOVE "GROSS REVENUE" TO SA-LABEL.                                    
051500     MOVE ST-GROSS-REVENUE TO SA-AMOUNT.                                  
051600     PERFORM WRITE-AMOUNT-LINE.                                           
051700                                                                          
051800*   REUSES ST-TOTAL-PURCHASE-AMT - NET REVENUE AND THE TOTAL              
051900*   PURCHASE AMOUNT LINE IN THE ORDERS SECTION ARE ONE FIGURE.            
052000     MOVE "NET REVENUE" TO SA-LABEL.                                      
052100     MOVE ST-TOTAL-PURCHASE-AMT TO SA-AMOUNT.                             
052200     PERFORM WRITE-AMOUNT-LINE.                                           
052300                                                                          
052400*   REUSES ST-TOTAL-DISC-AMT FOR THE SAME REASON.                         
052500     MOVE "TOTAL SAVINGS GIVEN" TO SA-LABEL.                              
052600     MOVE ST-TOTAL-DISC-AMT     TO SA-AMOUNT.                             
052700     PERFORM WRITE-AMOUNT-LINE.                                           
052800                                                                          
052900*   BLANK LINE CLOSES OUT THE REVENUE SUB-SECTION - THE LAST OF           
053000*   THE THREE STATISTICS SECTIONS.                                        
053100     MOVE RPT-BLANK-LINE TO REPORT-RECORD.                                
053200     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
053300     ADD 1 TO W-PRINTED-LINES.                                            
053400*                                                                         
053500*    SECOND PASS OVER THE ORDER FILE - DETAIL LINES, IN                   
053600*    ORDER-CREATION SEQUENCE.  NO CONTROL BREAK OTHER THAN THE            
053700*    RUN-LEVEL TOTALS PRINTED ABOVE.                                      
053800*                                                                         
053900 4000-PRINT-ORDER-DETAIL-LINES.                                           
054000                                                                          
054100     MOVE SPACES TO SECTION-HEADER-LINE.                                  
054200     MOVE "ORDER DETAIL" TO SH-TEXT.                                      
054300     PERFORM WRITE-REPORT-LINE.                                           
054400                                                                          
054500*   NEW PAGE BEFORE THE COLUMN HEADINGS IF THE TOTALS SECTION             
054600*   ABOVE ALREADY FILLED THIS PAGE.                                       
054700     IF PAGE-FULL                                                         
054800         PERFORM FINALIZE-PAGE                                            
054900         PERFORM PRINT-HEADINGS.                                          
055000                                                                          
055100     MOVE ORD-DETAIL-HEADING-1 TO REPORT-RECORD.                          
055200     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
055300     MOVE ORD-DETAIL-HEADING-2 TO REPORT-RECORD.                          
055400     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
055500     ADD 2 TO W-PRINTED-LINES.                                            
055600                                                                          
055700*   SECOND OPEN OF ORDER-FILE THIS RUN - THE FIRST PASS ABOVE IN          
055800*   1000-ACCUMULATE-ORDERS ALREADY CLOSED IT.                             
055900     OPEN INPUT ORDER-FILE.                                               
056000     MOVE "N" TO W-END-OF-FILE.                                           
056100                                                                          
056200     READ ORDER-FILE                                                      
056300         AT END                                                           
056400             MOVE "Y" TO W-END-OF-FILE.                                   
056500                                                                          
056600     IF END-OF-FILE                                                       
056700         GO TO 4000-PRINT-ORDER-DETAIL-LINES-EXIT.                        
056800*                                                                         
056900*    01/22/93 PTQ - DISC AMOUNT COLUMN ADDED FOR AUDIT.  THE              
057000*    YES/NO FLAG LETS THE READER SPOT A DISCOUNTED ORDER WITHOUT          
057100*    HAVING TO COMPARE TWO AMOUNT COLUMNS.                                
057200 4100-PRINT-ONE-ORDER.                                                    
057300                                                                          
057400     IF PAGE-FULL                                                         
057500         PERFORM FINALIZE-PAGE                                            
057600         PERFORM PRINT-HEADINGS.                                          
057700                                                                          
057800     MOVE ORD-ORDER-ID  TO OD-ORDER-ID.                                   
057900     MOVE ORD-USER-ID   TO OD-USER-ID.                                    
058000     MOVE ORD-TOTAL-AMT TO OD-TOTAL-AMT.                                  
058100     MOVE ORD-DISC-AMT  TO OD-DISC-AMT.                                   
058200                                                                          
058300*   FLAG DRIVEN OFF THE DISCOUNT CODE FIELD, NOT OFF THE AMOUNT -         
058400*   A ZERO-PERCENT CODE WOULD STILL SHOW AS DISCOUNTED.                   
058500     IF ORD-DISC-CODE NOT EQUAL SPACES                                    
058600         MOVE "YES " TO OD-DISC-FLAG                                      
058700     ELSE                                                                 
058800         MOVE "NO  " TO OD-DISC-FLAG.                                     
058900                                                                          
059000     MOVE ORD-DETAIL-LINE TO REPORT-RECORD.                               
059100     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
059200     ADD 1 TO W-PRINTED-LINES.                                            
059300                                                                          
059400     READ ORDER-FILE                                                      
059500         AT END                                                           
059600             MOVE "Y" TO W-END-OF-FILE.                                   
059700                                                                          
059800     IF NOT END-OF-FILE                                                   
059900         GO TO 4100-PRINT-ONE-ORDER.                                      
060000                                                                          
060100*   RANGE EXIT CLOSES THE FILE - THE PERFORM THRU IN                      
060200*   0100-MAIN-CONTROL STOPS HERE.                                         
060300 4000-PRINT-ORDER-DETAIL-LINES-EXIT.                                      
060400     CLOSE ORDER-FILE.                                                    
060500*                                                                         
060600*    REJECTED-TRANSACTION SECTION - SEE REQUEST FROM PTQ IN THE           
060700*    CHANGE LOG.                                                          
060800*                                                                         
060900 5000-PRINT-REJECT-LINES.                                                 
061000                                                                          
061100*   LAST SECTION ON THE REPORT - RUNS EVEN WHEN THE REJECT FILE           
061200*   IS EMPTY, SO THE HEADING STILL PRINTS AND CONFIRMS NOTHING            
061300*   WAS DROPPED.                                                          
061400     IF PAGE-FULL                                                         
061500         PERFORM FINALIZE-PAGE                                            
061600         PERFORM PRINT-HEADINGS.                                          
061700                                                                          
061800     MOVE SPACES TO SECTION-HEADER-LINE.                                  
061900     MOVE "REJECTED TRANSACTIONS" TO SH-TEXT.                             
062000     PERFORM WRITE-REPORT-LINE.                                           
062100                                                                          
062200*   COLUMN HEADING FOR THE REJECT SECTION WRITES ONCE HERE,               
062300*   NOT INSIDE THE READ-AHEAD LOOP BELOW.                                 
062400     MOVE REJ-DETAIL-HEADING-1 TO REPORT-RECORD.                          
062500     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
062600     ADD 1 TO W-PRINTED-LINES.                                            
062700                                                                          
062800*   REJECT-FILE IS WRITTEN BY order-batch-driver - THIS IS THE            
062900*   ONLY PARAGRAPH IN THIS PROGRAM THAT OPENS IT.                         
063000     OPEN INPUT REJECT-FILE.                                              
063100     MOVE "N" TO W-END-OF-FILE.                                           
063200                                                                          
063300*   PRIMING READ - STANDARD READ-AHEAD SHAPE USED BY ALL THREE            
063400*   PASSES IN THIS PROGRAM.                                               
063500     READ REJECT-FILE                                                     
063600         AT END                                                           
063700             MOVE "Y" TO W-END-OF-FILE.                                   
063800                                                                          
063900     IF END-OF-FILE                                                       
064000         GO TO 5000-PRINT-REJECT-LINES-EXIT.                              
064100*                                                                         
064200*    ONE LINE PER REJECTED TRANSACTION - TYPE CODE, WHO KEYED             
064300*    IT, WHAT ITEM, AND THE REASON TEXT SET BY                            
064400*    order-batch-driver AT THE TIME OF THE REJECT.                        
064500 5100-PRINT-ONE-REJECT.                                                   
064600                                                                          
064700     IF PAGE-FULL                                                         
064800         PERFORM FINALIZE-PAGE                                            
064900         PERFORM PRINT-HEADINGS.                                          
065000                                                                          
065100     MOVE REJ-TYPE-CODE TO RD-TYPE-CODE.                                  
065200     MOVE REJ-USER-ID   TO RD-USER-ID.                                    
065300     MOVE REJ-ITEM-ID   TO RD-ITEM-ID.                                    
065400     MOVE REJ-REASON    TO RD-REASON.                                     
065500                                                                          
065600     MOVE REJ-DETAIL-LINE TO REPORT-RECORD.                               
065700     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
065800     ADD 1 TO W-PRINTED-LINES.                                            
065900                                                                          
066000     READ REJECT-FILE                                                     
066100         AT END                                                           
066200             MOVE "Y" TO W-END-OF-FILE.                                   
066300                                                                          
066400     IF NOT END-OF-FILE                                                   
066500         GO TO 5100-PRINT-ONE-REJECT.                                     
066600                                                                          
066700*   RANGE EXIT CLOSES THE FILE - THE PERFORM THRU IN                      
066800*   0100-MAIN-CONTROL STOPS HERE.                                         
066900 5000-PRINT-REJECT-LINES-EXIT.                                            
067000     CLOSE REJECT-FILE.                                                   
067100*                                                                         
067200*    THREE ONE-LINE WRITE PARAGRAPHS - SEPARATE SO THE CALLING            
067300*    PARAGRAPHS READ AS "WRITE A HEADER" / "WRITE AN AMOUNT" /            
067400*    "WRITE A COUNT" RATHER THAN A BARE WRITE VERB.                       
067500 WRITE-REPORT-LINE.                                                       
067600                                                                          
067700*   CALLED WITH SECTION-HEADER-LINE ALREADY LOADED BY THE                 
067800*   PERFORMING PARAGRAPH.                                                 
067900     MOVE SECTION-HEADER-LINE TO REPORT-RECORD.                           
068000     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
068100     ADD 1 TO W-PRINTED-LINES.                                            
068200*                                                                         
068300 WRITE-AMOUNT-LINE.                                                       
068400                                                                          
068500*   CALLED WITH SA-LABEL AND SA-AMOUNT ALREADY LOADED.                    
068600     MOVE STATS-AMOUNT-LINE TO REPORT-RECORD.                             
068700     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
068800     ADD 1 TO W-PRINTED-LINES.                                            
068900*                                                                         
069000 WRITE-COUNT-LINE.                                                        
069100                                                                          
069200*   CALLED WITH SC-LABEL AND SC-COUNT ALREADY LOADED.                     
069300     MOVE STATS-COUNT-LINE TO REPORT-RECORD.                              
069400     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
069500     ADD 1 TO W-PRINTED-LINES.                                            
069600*                                                                         
069700*    PRINT-HEADINGS AND FINALIZE-PAGE ARE KEPT HERE RATHER THAN           
069800*    IN THE USUAL GENERAL-PURPOSE COPYBOOK, SINCE THIS IS THE             
069900*    ONLY PRINT PROGRAM ON THE ORDER SIDE OF THE SHOP.                    
070000*                                                                         
070100*    PRINT-HEADINGS REBUILDS THE RUN-DATE FIELD EVERY PAGE                
070200*    RATHER THAN JUST ONCE, SINCE IT IS ALSO THE PARAGRAPH THAT           
070300*    RESETS THE LINE COUNT FOR THE NEW PAGE.                              
070400 PRINT-HEADINGS.                                                          
070500                                                                          
070600     ADD 1 TO RPT-PAGE-COUNT.                                             
070700     MOVE RPT-PAGE-COUNT TO RPT-PAGE-NUMBER.                              
070800                                                                          
070900*   MM/DD/CCYY REASSEMBLED AS ONE 8-DIGIT MOVE SO THE EDITED              
071000*   SLASHES IN RPT-RUN-DATE LAND IN THE RIGHT PLACES.                     
071100     MOVE WK-TODAY-MM   TO WK-PRINT-DATE-MM.                              
071200     MOVE WK-TODAY-DD   TO WK-PRINT-DATE-DD.                              
071300     MOVE WK-TODAY-CCYY TO WK-PRINT-DATE-CCYY.                            
071400     MOVE WK-PRINT-DATE-8 TO RPT-RUN-DATE.                                
071500                                                                          
071600*   TITLE LINE USES C01 SO THE CARRIAGE-CONTROL CHANNEL STARTS            
071700*   EACH PAGE AT THE TOP OF FORM, NOT JUST A LINE SKIP.                   
071800     MOVE RPT-TITLE TO REPORT-RECORD.                                     
071900     WRITE REPORT-RECORD AFTER ADVANCING C01.                             
072000     MOVE RPT-RUN-DATE-LINE TO REPORT-RECORD.                             
072100     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
072200     MOVE RPT-BLANK-LINE TO REPORT-RECORD.                                
072300     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
072400                                                                          
072500     MOVE ZERO TO W-PRINTED-LINES.                                        
072600*                                                                         
072700*   TRAILING BLANK LINE AT THE BOTTOM OF EVERY PAGE, INCLUDING            
072800*   THE LAST ONE - SAME RULE THE OLD VENDOR-MASTER REPORT USED.           
072900 FINALIZE-PAGE.                                                           
073000                                                                          
073100     MOVE RPT-BLANK-LINE TO REPORT-RECORD.                                
073200     WRITE REPORT-RECORD BEFORE ADVANCING 1.                              
