000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. order-batch-driver.                                          
000300 AUTHOR. R W HARTLEY.                                                     
000400 INSTALLATION. CORPORATE DATA PROCESSING - BATCH SYSTEMS.                 
000500 DATE-WRITTEN. 03/14/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                     
000800*                                                                         
000900* -------------------------------------------------------------           
001000*    MAIL-ORDER CUSTOMER PROCESSING SYSTEM                                
001100*    MAIN BATCH DRIVER                                                    
001200* -------------------------------------------------------------           
001300*    READS THE DAILY TRANSACTION FILE (ITEM ADD, ITEM REMOVE,             
001400*    CART CLEAR AND CHECKOUT EVENTS), MAINTAINS EACH CUSTOMER'S           
001500*    SHOPPING CART IN WORKING-STORAGE, WRITES THE ORDER FILE AND          
001600*    THE DISCOUNT-CODE FILE, AND AT END OF RUN CALLS                      
001700*    admin-statistics TO PRINT THE STORE STATISTICS REPORT.               
001800* -------------------------------------------------------------           
001900*                                                                         
002000* CHANGE LOG                                                              
002100*                                                                         
002200*    03/14/88  RWH  ORIGINAL PROGRAM.  REPLACES THE KEYPUNCHED            
002300*                   ORDER-ENTRY DECK WITH A LINE-SEQUENTIAL               
002400*                   TRANSACTION FILE OFF THE ORDER DESK                   
002500*                   TERMINALS.  REQUEST OE-114.                           
002600*    09/02/88  RWH  ADDED THE CART-CLEAR TRANSACTION TYPE.                
002700*                   CUSTOMER SERVICE WAS RE-KEYING A REMOVE FOR           
002800*                   EVERY LINE WHEN AN ORDER WAS ABANDONED.               
002900*    02/20/89  RWH  FIXED QUANTITY-MERGE LOGIC - A SECOND ADD OF          
003000*                   AN ITEM ALREADY IN THE CART WAS OVERLAYING            
003100*                   THE QUANTITY INSTEAD OF ADDING TO IT.                 
003200*    11/08/90  JMO  INTRODUCED THE DISCOUNT-COUPON FEATURE PER            
003300*                   MARKETING REQUEST MKT-409.  EVERY THIRD               
003400*                   COMPLETED ORDER NOW EARNS A COUPON.                   
003500*    11/30/90  JMO  COUPON EXPIRY WAS BEING COMPUTED WITH A               
003600*                   STRAIGHT 30 ADDED TO THE DAY DIGITS - BLEW            
003700*                   UP ON ORDERS PLACED LATE IN THE MONTH.                
003800*                   REWORKED WITH THE CALENDAR MATH COPYBOOK.             
003900*    04/17/91  JMO  REJECTED TRANSACTIONS NOW WRITE TO A WORK             
004000*                   FILE INSTEAD OF JUST A CONSOLE DISPLAY SO             
004100*                   THE NIGHT OPERATOR STOPS PAGING THE HELP              
004200*                   DESK OVER THEM.                                       
004300*    06/05/92  PTQ  CART TABLE RAISED FROM 200 TO 500 ENTRIES -           
004400*                   HOLIDAY CATALOG VOLUME OVERFLOWED IT ON               
004500*                   12/19/91 AND TRUNCATED THE REST OF THE RUN.           
004600*    01/22/93  PTQ  DISCOUNT-CODE TABLE RAISED FROM 75 TO 200             
004700*                   ENTRIES FOR THE SAME REASON.                          
004800*    08/11/94  PTQ  ADDED THE ADMIN MANUAL-GENERATION RULE TO             
004900*                   PL-DISCOUNT-OPERATIONS PER MKT-622 - HELD             
005000*                   FOR A FUTURE MANUAL-REQUEST TRANSACTION               
005100*                   TYPE THAT HAS NOT BEEN BUILT YET.                     
005200*    05/30/96  SLD  FIELD EDITS MOVED OUT TO THEIR OWN COPY               
005300*                   BOOK, PL-VALIDATE-TRANSACTION.CBL, SO THE             
005400*                   SAME EDITS CAN BE REUSED IF WE EVER GET A             
005500*                   REAL-TIME ORDER-ENTRY SCREEN.                         
005600*    01/12/98  SLD  Y2K REMEDIATION - REPLACED THE OLD                    
005700*                   TWO-DIGIT YEAR IN THE RUN DATE WITH A                 
005800*                   WINDOWED CCYY COMPUTATION.  SEE                       
005900*                   0060-DETERMINE-TODAY-DATE.  TICKET Y2K-0041.          
006000*    09/09/98  SLD  Y2K FOLLOW-UP - DISCOUNT-CODE EXPIRY DATES            
006100*                   GENERATED BEFORE TODAY'S FIX CARRIED A                
006200*                   TWO-DIGIT YEAR ROLLOVER RISK.  CONFIRMED THE          
006300*                   CALENDAR COPYBOOK WAS ALREADY CCYY-CLEAN.             
006400*    03/03/00  SLD  Y2K SIGN-OFF.  NO FURTHER DATE CHANGES                
006500*                   REQUIRED.  TICKET Y2K-0041 CLOSED.                    
006600*    07/19/02  DMR  REJECT REASON TEXT WIDENED FROM 30 TO 40              
006700*                   BYTES - "INVALID OR EXPIRED DISCOUNT CODE"            
006800*                   WAS GETTING TRUNCATED ON THE REPORT.                  
006900*    10/04/06  DMR  ADDED THE CART-TABLE-FULL AND                         
007000*                   DISCOUNT-TABLE-FULL GUARD CHECKS.  AN                 
007100*                   UNBOUNDED TRANSACTION FILE FROM THE WEB               
007200*                   STOREFRONT PILOT OVERRAN THE CART TABLE               
007300*                   ON 09/27/06 WITH NO REJECT WRITTEN.                   
007400*                                                                         
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700     SPECIAL-NAMES.                                                       
007800         C01 IS TOP-OF-FORM.                                              
007900 INPUT-OUTPUT SECTION.                                                    
008000     FILE-CONTROL.                                                        
008100                                                                          
008200*       ONE SL COPYBOOK PER FD BELOW - THIS SHOP KEEPS SELECT             
008300*       AND FD IN SEPARATE MEMBERS SO EITHER CAN BE MAINTAINED            
008400*       WITHOUT TOUCHING THE OTHER.                                       
008500         COPY "SLTRANS.CBL".                                              
008600         COPY "SLORDER.CBL".                                              
008700         COPY "SLDISCNT.CBL".                                             
008800         COPY "SLREJECT.CBL".                                             
008900                                                                          
009000 DATA DIVISION.                                                           
009100     FILE SECTION.                                                        
009200                                                                          
009300*       TRANSACTION-FILE IS INPUT; THE OTHER THREE ARE OUTPUT -           
009400*       SEE THE OPEN STATEMENTS IN 0100-MAIN-CONTROL.                     
009500         COPY "FDTRANS.CBL".                                              
009600         COPY "FDORDER.CBL".                                              
009700         COPY "FDDISCNT.CBL".                                             
009800         COPY "FDREJECT.CBL".                                             
009900                                                                          
010000     WORKING-STORAGE SECTION.                                             
010100                                                                          
010200*       CALENDAR-MATH WORK AREAS SHARED WITH PLDTMATH.CBL -               
010300*       SEE WSDTMATH.CBL.                                                 
010400         COPY "WSDTMATH.CBL".                                             
010500*                                                                         
010600*       CUSTOMER SHOPPING-CART WORKING TABLE - ONE ENTRY PER              
010700*       OPEN CART LINE ACROSS ALL CUSTOMERS IN THIS RUN.                  
010800*                                                                         
010900         01  CART-TABLE-AREA.                                             
011000             05  CART-TABLE-ENTRY OCCURS 500 TIMES.                       
011100                 10  CT-IN-USE          PIC X(01).                        
011200                 10  CT-USER-ID         PIC X(10).                        
011300                 10  CT-ITEM-ID         PIC X(10).                        
011400*               DEPT/SERIAL SPLIT FOR A FUTURE DEPARTMENT-LEVEL           
011500*               SALES BREAKDOWN - NOT USED BY ANY PARAGRAPH YET.          
011600                 10  CT-ITEM-ID-R REDEFINES CT-ITEM-ID.                   
011700                     15  CT-ITEM-DEPT     PIC X(03).                      
011800                     15  CT-ITEM-SERIAL   PIC X(07).                      
011900                 10  CT-ITEM-NAME       PIC X(20).                        
012000*                   UNIT PRICE AT THE TIME OF THE ADD - NOT               
012100*                   RE-PRICED AT CHECKOUT.                                
012200                 10  CT-PRICE           PIC S9(05)V99.                    
012300                 10  CT-QUANTITY        PIC S9(03).                       
012400                 10  FILLER             PIC X(05).                        
012500*                                                                         
012600*       DISCOUNT-CODE WORKING TABLE - EVERY CODE ISSUED THIS              
012700*       RUN, UNTIL DUMPED TO THE DISCOUNT-CODE FILE AT EOF.               
012800*                                                                         
012900         01  DISCOUNT-CODE-TABLE-AREA.                                    
013000             05  DISCOUNT-CODE-TABLE-ENTRY OCCURS 200 TIMES.              
013100                 10  DCT-IN-USE         PIC X(01).                        
013200                 10  DCT-CODE           PIC X(16).                        
013300                 10  DCT-PERCENTAGE     PIC S9(03)V99.                    
013400                 10  DCT-USED-FLAG      PIC X(01).                        
013500                 10  DCT-CREATED-DATE   PIC 9(08).                        
013600*                   ZERO UNTIL THE CODE IS REDEEMED.                      
013700                 10  DCT-USED-DATE      PIC 9(08).                        
013800*                   WK-CODE-EXPIRY-DAYS AFTER CREATED-DATE.               
013900                 10  DCT-EXPIRES-DATE   PIC 9(08).                        
014000                 10  FILLER             PIC X(04).                        
014100*                                                                         
014200*       TODAY'S DATE, CCYYMMDD, SET ONCE AT START OF RUN.                 
014300*                                                                         
014400         01  WK-TODAY-DATE-BROKEN.                                        
014500             05  WK-TODAY-CCYY          PIC 9(04).                        
014600             05  WK-TODAY-MM            PIC 9(02).                        
014700             05  WK-TODAY-DD            PIC 9(02).                        
014800         01  FILLER REDEFINES WK-TODAY-DATE-BROKEN.                       
014900             05  WK-TODAY-DATE-8        PIC 9(08).                        
015000                                                                          
015100         01  WK-ACCEPT-DATE-AREA.                                         
015200             05  WK-ACCEPT-DATE-RAW     PIC 9(06).                        
015300         01  FILLER REDEFINES WK-ACCEPT-DATE-AREA.                        
015400             05  WK-ACCEPT-YY           PIC 9(02).                        
015500             05  WK-ACCEPT-MM           PIC 9(02).                        
015600             05  WK-ACCEPT-DD           PIC 9(02).                        
015700*                                                                         
015800*       CONTROL SWITCHES - ONE BYTE EACH, ALL SET/TESTED VIA              
015900*       THE 88-LEVEL RATHER THAN A LITERAL "Y"/"N" COMPARE.               
016000*                                                                         
016100         01  W-END-OF-FILE              PIC X(01).                        
016200             88  END-OF-FILE            VALUE "Y".                        
016300                                                                          
016400*       SET BY PL-VALIDATE-TRANSACTION - A TRANSACTION FAILING            
016500*       ANY EDIT IN THAT MODULE LEAVES THIS SPACES.                       
016600         01  W-TRANS-VALID              PIC X(01).                        
016700             88  TRANS-IS-VALID         VALUE "Y".                        
016800                                                                          
016900*       SET BY LOOK-FOR-CART-LINE IN PL-LOOK-FOR-CART-LINE.CBL.           
017000         01  W-FOUND-CART-LINE          PIC X(01).                        
017100             88  FOUND-CART-LINE        VALUE "Y".                        
017200                                                                          
017300*       SET BY LOOK-FOR-FREE-CART-SLOT - SPACES MEANS THE                 
017400*       500-ENTRY CART TABLE IS FULL.                                     
017500         01  W-FOUND-FREE-SLOT          PIC X(01).                        
017600             88  FOUND-FREE-SLOT        VALUE "Y".                        
017700                                                                          
017800*       SET BY LOOK-FOR-DISCOUNT-CODE IN                                  
017900*       PL-LOOK-FOR-DISCOUNT-CODE.CBL.                                    
018000         01  W-FOUND-DISC-CODE          PIC X(01).                        
018100             88  FOUND-DISC-CODE        VALUE "Y".                        
018200                                                                          
018300*       SET BY LOOK-FOR-UNUSED-VALID-CODE - TESTED BY THE                 
018400*       ADMIN-GENERATE PATH BEFORE IT HANDS BACK A CODE.                  
018500         01  W-FOUND-VALID-CODE         PIC X(01).                        
018600             88  FOUND-VALID-CODE       VALUE "Y".                        
018700                                                                          
018800*       SET BY 2000-VALIDATE-DISCOUNT-CODE.                               
018900         01  W-DISC-CODE-OK             PIC X(01).                        
019000             88  DISC-CODE-OK           VALUE "Y".                        
019100                                                                          
019200*       SEE 4000-ADMIN-GENERATE-CHECK IN                                  
019300*       PL-DISCOUNT-OPERATIONS.CBL.                                       
019400         01  W-ADMIN-GENERATE-OK        PIC X(01).                        
019500             88  ADMIN-GENERATE-OK      VALUE "Y".                        
019600*                                                                         
019700*       SEARCH KEYS AND SUBSCRIPTS - LOADED BY THE CALLING                
019800*       PARAGRAPH BEFORE A LOOK-FOR-xxx PARAGRAPH IS PERFORMED.           
019900*                                                                         
020000         77  WK-SEARCH-USER-ID          PIC X(10).                        
020100         77  WK-SEARCH-ITEM-ID          PIC X(10).                        
020200         77  WK-SEARCH-DISC-CODE        PIC X(16).                        
020300*       MOVED TO TR-REJECT-REASON IN 0400-WRITE-REJECT-RECORD -           
020400*       SET BY WHICHEVER EDIT IN PL-VALIDATE-TRANSACTION FAILED.          
020500         77  WK-REJECT-REASON           PIC X(40).                        
020600                                                                          
020700*       WK-CART-INDEX IS THE OCCURRENCE FOUND BY THE LAST                 
020800*       SEARCH; WK-CART-SUBSCRIPT IS THE LOOP CONTROL VARIABLE            
020900*       FOR A FULL-TABLE SCAN.  KEPT SEPARATE SO A SCAN IN                
021000*       PROGRESS IS NOT DISTURBED BY A NESTED SEARCH.                     
021100         77  WK-CART-SUBSCRIPT          PIC 9(03).                        
021200         77  WK-CART-INDEX              PIC 9(03).                        
021300         77  WK-CART-TABLE-MAX          PIC 9(03) VALUE 500.              
021400                                                                          
021500         77  WK-DISC-SUBSCRIPT          PIC 9(03).                        
021600         77  WK-DISC-INDEX              PIC 9(03).                        
021700         77  WK-DISC-TABLE-MAX          PIC 9(03) VALUE 200.              
021800*                                                                         
021900*       CART-TOTAL AND CHECKOUT WORK AREAS - RELOADED EVERY               
022000*       CHECKOUT BY 4000-COMPUTE-CART-TOTALS, NEVER CARRIED               
022100*       OVER FROM ONE CUSTOMER TO THE NEXT.                               
022200*                                                                         
022300         77  WK-CART-ITEM-COUNT         PIC 9(03).                        
022400         77  WK-CART-TOTAL-QTY          PIC 9(05).                        
022500         77  WK-CART-SUBTOTAL           PIC S9(07)V99.                    
022600         77  WK-CART-LINE-AMOUNT        PIC S9(07)V99.                    
022700         77  WK-DISC-AMOUNT             PIC S9(07)V99.                    
022800                                                                          
022900*       RUNS FOR THE LIFE OF THE ORDER FILE - NEVER RESET.                
023000         77  WK-ORDER-SEQUENCE-NUMBER   PIC 9(08).                        
023100         77  WK-ORDER-ID-DISPLAY        PIC 9(08).                        
023200                                                                          
023300*       MKT-409 REWARD RULE - SEE 5000-CHECKOUT-PROCESS.                  
023400         77  WK-REWARD-EVERY-N-ORDERS   PIC 9(03) VALUE 3.                
023500         77  WK-REWARD-QUOTIENT         PIC 9(08).                        
023600         77  WK-REWARD-REMAINDER        PIC 9(03).                        
023700                                                                          
023800         77  WK-NEXT-CODE-SUFFIX        PIC 9(08).                        
023900         77  WK-CODE-SUFFIX-DISPLAY     PIC 9(08).                        
024000*       10 PERCENT FLAT - NOT A MARKETING-MAINTAINED TABLE.               
024100         77  WK-DEFAULT-DISC-PERCENT    PIC S9(03)V99                     
024200                                        VALUE 10.00.                      
024300         77  WK-CODE-EXPIRY-DAYS        PIC 9(03) VALUE 30.               
024400                                                                          
024500*       01/12/98 SLD - WINDOWED CCYY CENTURY DIGITS.                      
024600         77  WK-CENTURY-PREFIX          PIC 9(02).                        
024700                                                                          
024800         77  DUMMY                      PIC X(01).                        
024900*                                                                         
025000 PROCEDURE DIVISION.                                                      
025100*                                                                         
025200*                                                                         
025300*    TOP-LEVEL FLOW - OPEN FILES, DRIVE THE READ/PROCESS LOOP             
025400*    TO END OF THE TRANSACTION FILE, DUMP THE DISCOUNT-CODE               
025500*    TABLE, THEN CHAIN TO THE STATISTICS PROGRAM.                         
025600*                                                                         
025700 0100-MAIN-CONTROL.                                                       
025800                                                                          
025900     PERFORM 0050-INITIALIZE-RUN.                                         
026000                                                                          
026100     OPEN INPUT TRANSACTION-FILE.                                         
026200     OPEN OUTPUT ORDER-FILE.                                              
026300     OPEN OUTPUT REJECT-FILE.                                             
026400                                                                          
026500*    PRIME THE READ, THEN LOOP UNTIL THE TRANSACTION FILE IS              
026600*    EXHAUSTED.  0300-PROCESS-TRANSACTION DOES ITS OWN NEXT               
026700*    READ AT THE BOTTOM OF THE PARAGRAPH.                                 
026800     PERFORM 0200-READ-TRANSACTION.                                       
026900     PERFORM 0300-PROCESS-TRANSACTION                                     
027000             THRU 0300-PROCESS-TRANSACTION-EXIT                           
027100             UNTIL END-OF-FILE.                                           
027200                                                                          
027300     CLOSE TRANSACTION-FILE.                                              
027400     CLOSE ORDER-FILE.                                                    
027500     CLOSE REJECT-FILE.                                                   
027600                                                                          
027700*    CLOSE-OF-BUSINESS ADMIN CHECK, MKT-409 - IF THE FINAL ORDER          
027800*    COUNT LANDS ON A MULTIPLE OF N AND NO UNUSED, UNEXPIRED              
027900*    CODE SURVIVED THE RUN, ISSUE ONE MORE BEFORE THE CODE FILE           
028000*    IS REBUILT BELOW SO THE NEXT RUN IS NEVER CAUGHT SHORT.              
028100     PERFORM 4000-ADMIN-GENERATE-CHECK                                    
028200             THRU 4000-ADMIN-GENERATE-CHECK-EXIT.                         
028300     IF ADMIN-GENERATE-OK                                                 
028400         PERFORM 1000-GENERATE-DISCOUNT-CODE                              
028500                 THRU 1000-GENERATE-DISCOUNT-CODE-EXIT.                   
028600                                                                          
028700*    ALL CODES ISSUED THIS RUN - USED OR NOT - GO TO THE                  
028800*    DISCOUNT-CODE FILE SO TOMORROW'S RUN KNOWS ABOUT THEM.               
028900     PERFORM 9000-DUMP-ALL-CODES.                                         
029000                                                                          
029100     CALL "admin-statistics".                                             
029200                                                                          
029300     EXIT PROGRAM.                                                        
029400                                                                          
029500     STOP RUN.                                                            
029600*                                                                         
029700*    CLEAR BOTH WORKING TABLES TO NOT-IN-USE AND ESTABLISH                
029800*    TODAY'S DATE BEFORE ANY TRANSACTION IS READ.                         
029900*                                                                         
030000 0050-INITIALIZE-RUN.                                                     
030100                                                                          
030200*   BOTH SEQUENCE COUNTERS START AT ZERO EVERY RUN - THIS SHOP            
030300*   DOES NOT CARRY A RUN-TO-RUN SEQUENCE FILE FOR EITHER ONE.             
030400     MOVE "N" TO W-END-OF-FILE.                                           
030500     MOVE ZERO TO WK-ORDER-SEQUENCE-NUMBER.                               
030600     MOVE ZERO TO WK-NEXT-CODE-SUFFIX.                                    
030700                                                                          
030800*    CART TABLE STARTS EMPTY EVERY RUN - CARTS DO NOT CARRY               
030900*    OVER FROM ONE DAY'S BATCH TO THE NEXT.                               
031000     PERFORM VARYING WK-CART-SUBSCRIPT FROM 1 BY 1                        
031100             UNTIL WK-CART-SUBSCRIPT GREATER THAN                         
031200                   WK-CART-TABLE-MAX                                      
031300         MOVE "N" TO CT-IN-USE (WK-CART-SUBSCRIPT).                       
031400                                                                          
031500*    DISCOUNT-CODE TABLE ALSO STARTS EMPTY - CODES CARRIED                
031600*    FORWARD FROM A PRIOR RUN ARE RELOADED BY THE DISCOUNT-CODE           
031700*    FILE, NOT ASSUMED STILL IN TABLE.                                    
031800     PERFORM VARYING WK-DISC-SUBSCRIPT FROM 1 BY 1                        
031900             UNTIL WK-DISC-SUBSCRIPT GREATER THAN                         
032000                   WK-DISC-TABLE-MAX                                      
032100         MOVE "N" TO DCT-IN-USE (WK-DISC-SUBSCRIPT).                      
032200                                                                          
032300     PERFORM 0060-DETERMINE-TODAY-DATE.                                   
032400*                                                                         
032500*    01/12/98 SLD - WINDOWED CCYY, SEE CHANGE LOG.  A TWO-DIGIT           
032600*    YEAR UNDER 50 IS TAKEN AS 20XX, OTHERWISE 19XX.  GOOD FOR            
032700*    THE LIFE OF THIS PROGRAM - NOT MEANT AS A PERMANENT FIX.             
032800 0060-DETERMINE-TODAY-DATE.                                               
032900                                                                          
033000     ACCEPT WK-ACCEPT-DATE-RAW FROM DATE.                                 
033100                                                                          
033200     IF WK-ACCEPT-YY LESS THAN 50                                         
033300         MOVE 20 TO WK-CENTURY-PREFIX                                     
033400     ELSE                                                                 
033500         MOVE 19 TO WK-CENTURY-PREFIX.                                    
033600                                                                          
033700     COMPUTE WK-TODAY-CCYY =                                              
033800             (WK-CENTURY-PREFIX * 100) + WK-ACCEPT-YY.                    
033900     MOVE WK-ACCEPT-MM TO WK-TODAY-MM.                                    
034000     MOVE WK-ACCEPT-DD TO WK-TODAY-DD.                                    
034100*                                                                         
034200*    ONE READ PER CALL - END-OF-FILE DROPS THE SWITCH THAT                
034300*    STOPS THE MAIN LOOP IN 0100-MAIN-CONTROL.                            
034400 0200-READ-TRANSACTION.                                                   
034500                                                                          
034600*   PERFORMED BOTH AT START-UP, TO PRIME THE LOOP, AND AT THE             
034700*   BOTTOM OF EVERY TRANSACTION IN 0300-PROCESS-TRANSACTION.              
034800     READ TRANSACTION-FILE                                                
034900         AT END                                                           
035000             MOVE "Y" TO W-END-OF-FILE.                                   
035100*                                                                         
035200*    EDIT THE TRANSACTION, THEN ROUTE IT BY TYPE CODE.  ANY               
035300*    TRANSACTION THAT FAILS EDIT OR FAILS ITS OWN PARAGRAPH'S             
035400*    BUSINESS CHECKS IS WRITTEN TO THE REJECT FILE INSTEAD OF             
035500*    BEING APPLIED TO THE CART.                                           
035600 0300-PROCESS-TRANSACTION.                                                
035700                                                                          
035800     PERFORM VALIDATE-TRANSACTION-RECORD                                  
035900             THRU VALIDATE-TRANSACTION-RECORD-EXIT.                       
036000                                                                          
036100     IF NOT TRANS-IS-VALID                                                
036200         PERFORM 0400-WRITE-REJECT-RECORD                                 
036300         GO TO 0300-PROCESS-TRANSACTION-EXIT.                             
036400                                                                          
036500*   TYPE-CODE ROUTING - AD/RM/CL/CK ARE THE ONLY FOUR VALID               
036600*   CODES, ALREADY CONFIRMED BY VALIDATE-TRANSACTION-RECORD.              
036700*   EACH BRANCH BODY BELOW IS A SINGLE PERFORM, NO MORE - AN              
036800*   ELSE AFTER A TWO-STATEMENT BODY BINDS TO THE INNER IF, NOT            
036900*   THE OUTER ONE, AND SKIPS RM/CL/CK ENTIRELY.  THE REJECT               
037000*   CHECK THAT USED TO SIT INSIDE THE AD AND RM BODIES IS NOW             
037100*   ONE TEST BELOW THE WHOLE CHAIN, COVERING ALL FOUR TYPES.              
037200     IF TR-TYPE-CODE EQUAL "AD"                                           
037300         PERFORM 1000-ADD-CART-LINE THRU 1000-ADD-CART-LINE-EXIT          
037400     ELSE                                                                 
037500     IF TR-TYPE-CODE EQUAL "RM"                                           
037600         PERFORM 2000-REMOVE-CART-LINE                                    
037700                 THRU 2000-REMOVE-CART-LINE-EXIT                          
037800     ELSE                                                                 
037900     IF TR-TYPE-CODE EQUAL "CL"                                           
038000         PERFORM 3000-CLEAR-CART                                          
038100     ELSE                                                                 
038200     IF TR-TYPE-CODE EQUAL "CK"                                           
038300         PERFORM 5000-CHECKOUT-PROCESS                                    
038400                 THRU 5000-CHECKOUT-PROCESS-EXIT.                         
038500                                                                          
038600     IF NOT TRANS-IS-VALID                                                
038700         PERFORM 0400-WRITE-REJECT-RECORD.                                
038800                                                                          
038900 0300-PROCESS-TRANSACTION-EXIT.                                           
039000                                                                          
039100     PERFORM 0200-READ-TRANSACTION.                                       
039200*                                                                         
039300*    ONE REJECT RECORD PER FAILED TRANSACTION.  WK-REJECT-REASON          
039400*    IS SET BY WHICHEVER PARAGRAPH DETECTED THE PROBLEM BEFORE            
039500*    THIS PARAGRAPH IS PERFORMED.                                         
039600 0400-WRITE-REJECT-RECORD.                                                
039700                                                                          
039800*   REJECT-FILE CARRIES THE ORIGINAL TRANSACTION FIELDS PLUS              
039900*   THE REASON TEXT - NOT WRITTEN TO AN INDEXED FILE, SO A RETRY          
040000*   OF A REJECTED TRANSACTION MEANS RE-KEYING IT.                         
040100     MOVE TR-TYPE-CODE  TO REJ-TYPE-CODE.                                 
040200     MOVE TR-USER-ID    TO REJ-USER-ID.                                   
040300     MOVE TR-ITEM-ID    TO REJ-ITEM-ID.                                   
040400     MOVE TR-DISC-CODE  TO REJ-DISC-CODE.                                 
040500     MOVE WK-REJECT-REASON TO REJ-REASON.                                 
040600                                                                          
040700     WRITE REJECT-RECORD.                                                 
040800*                                                                         
040900*    10/04/06 DMR - CART-MAINTENANCE AND CHECKOUT PARAGRAPHS              
041000*    LIVE IN PL-CART-OPERATIONS.CBL AND PL-DISCOUNT-OPERATIONS            
041100*    SO THE SAME LOGIC CAN BE SHARED IF WE EVER SPLIT THE                 
041200*    CATALOG AND STOREFRONT FEEDS INTO SEPARATE DRIVERS.                  
041300*                                                                         
041400*    TOTAL THE CART, PRICE THE DISCOUNT CODE IF ONE WAS KEYED,            
041500*    WRITE THE ORDER RECORD AND CLEAR THE CART.  A THIRD                  
041600*    COMPLETED ORDER EARNS THE CUSTOMER A NEW DISCOUNT CODE -             
041700*    SEE THE REMAINDER TEST NEAR THE BOTTOM.  REQUEST MKT-409.            
041800 5000-CHECKOUT-PROCESS.                                                   
041900                                                                          
042000*   WK-SEARCH-USER-ID IS THE ONLY INPUT 4000-COMPUTE-CART-TOTALS          
042100*   NEEDS - IT SCANS THE WHOLE CART TABLE FOR THIS USER'S LINES.          
042200     MOVE TR-USER-ID TO WK-SEARCH-USER-ID.                                
042300     PERFORM 4000-COMPUTE-CART-TOTALS.                                    
042400                                                                          
042500*    AN EMPTY CART CANNOT CHECK OUT - REJECT IT AND STOP.                 
042600     IF WK-CART-ITEM-COUNT EQUAL ZERO                                     
042700         MOVE "N" TO W-TRANS-VALID                                        
042800         MOVE "CART IS EMPTY" TO WK-REJECT-REASON                         
042900         PERFORM 0400-WRITE-REJECT-RECORD                                 
043000         GO TO 5000-CHECKOUT-PROCESS-EXIT.                                
043100                                                                          
043200     MOVE ZERO TO WK-DISC-AMOUNT.                                         
043300                                                                          
043400*    IF A DISCOUNT CODE WAS KEYED ON THE CHECKOUT TRANSACTION             
043500*    IT MUST BE FOUND, UNUSED AND UNEXPIRED BEFORE THE ORDER              
043600*    CAN PROCEED - OTHERWISE THE WHOLE CHECKOUT IS REJECTED,              
043700*    NOT JUST THE DISCOUNT.                                               
043800     IF TR-DISC-CODE NOT EQUAL SPACES                                     
043900         PERFORM 2000-VALIDATE-DISCOUNT-CODE                              
044000                 THRU 2000-VALIDATE-DISCOUNT-CODE-EXIT                    
044100         IF NOT DISC-CODE-OK                                              
044200             MOVE "N" TO W-TRANS-VALID                                    
044300             MOVE "INVALID OR EXPIRED DISCOUNT CODE"                      
044400                     TO WK-REJECT-REASON                                  
044500             PERFORM 0400-WRITE-REJECT-RECORD                             
044600             GO TO 5000-CHECKOUT-PROCESS-EXIT                             
044700         ELSE                                                             
044800             COMPUTE WK-DISC-AMOUNT ROUNDED =                             
044900                     WK-CART-SUBTOTAL *                                   
045000                     DCT-PERCENTAGE (WK-DISC-INDEX) / 100                 
045100             PERFORM 3000-MARK-DISCOUNT-CODE-USED.                        
045200                                                                          
045300*    ORDER-ID IS "ORD-" FOLLOWED BY THE ZERO-FILLED RUN                   
045400*    SEQUENCE NUMBER - UNIQUE FOR THE LIFE OF THE ORDER FILE.             
045500     ADD 1 TO WK-ORDER-SEQUENCE-NUMBER.                                   
045600     MOVE WK-ORDER-SEQUENCE-NUMBER TO WK-ORDER-ID-DISPLAY.                
045700     STRING "ORD-" DELIMITED BY SIZE                                      
045800            WK-ORDER-ID-DISPLAY DELIMITED BY SIZE                         
045900            INTO ORD-ORDER-ID.                                            
046000                                                                          
046100*   ORD-SUBTOTAL IS BEFORE THE DISCOUNT; ORD-TOTAL-AMT BELOW IS           
046200*   AFTER IT - BOTH ARE KEPT ON THE RECORD FOR THE AUDIT COLUMN.          
046300     MOVE TR-USER-ID         TO ORD-USER-ID.                              
046400     MOVE WK-CART-ITEM-COUNT TO ORD-ITEM-COUNT.                           
046500     MOVE WK-CART-TOTAL-QTY  TO ORD-TOTAL-QTY.                            
046600     MOVE WK-CART-SUBTOTAL   TO ORD-SUBTOTAL.                             
046700                                                                          
046800*   ORDER RECORD CARRIES THE DISCOUNT CODE USED, OR SPACES IF             
046900*   NONE WAS PRESENTED - NOT WHETHER ONE WAS VALID, SINCE AN              
047000*   INVALID CODE ALREADY REJECTED THE WHOLE CHECKOUT ABOVE.               
047100     IF TR-DISC-CODE NOT EQUAL SPACES                                     
047200         MOVE TR-DISC-CODE TO ORD-DISC-CODE                               
047300     ELSE                                                                 
047400         MOVE SPACES TO ORD-DISC-CODE.                                    
047500                                                                          
047600     MOVE WK-DISC-AMOUNT TO ORD-DISC-AMT.                                 
047700     COMPUTE ORD-TOTAL-AMT = WK-CART-SUBTOTAL - WK-DISC-AMOUNT.           
047800                                                                          
047900*   ORDER IS COMMITTED TO THE ORDER FILE BEFORE THE CART IS               
048000*   CLEARED - A RUN THAT ABENDS BETWEEN THESE TWO STATEMENTS              
048100*   LEAVES A WRITTEN ORDER WITH A STILL-OPEN CART, NOT THE                
048200*   OTHER WAY AROUND.                                                     
048300     WRITE ORDER-RECORD.                                                  
048400                                                                          
048500     PERFORM 3000-CLEAR-CART.                                             
048600                                                                          
048700*    REWARD CHECK - EVERY WK-REWARD-EVERY-N-ORDERS-TH COMPLETED           
048800*    ORDER IN THE RUN SEQUENCE EARNS A FRESH DISCOUNT CODE.               
048900*    THE SEQUENCE COUNTS ALL COMPLETED ORDERS, NOT JUST THIS              
049000*    CUSTOMER'S ORDERS.                                                   
049100     DIVIDE WK-ORDER-SEQUENCE-NUMBER                                      
049200            BY WK-REWARD-EVERY-N-ORDERS                                   
049300            GIVING WK-REWARD-QUOTIENT                                     
049400            REMAINDER WK-REWARD-REMAINDER.                                
049500                                                                          
049600     IF WK-REWARD-REMAINDER EQUAL ZERO                                    
049700         PERFORM 1000-GENERATE-DISCOUNT-CODE                              
049800                 THRU 1000-GENERATE-DISCOUNT-CODE-EXIT.                   
049900                                                                          
050000 5000-CHECKOUT-PROCESS-EXIT.                                              
050100     EXIT.                                                                
050200*                                                                         
050300*    END-OF-RUN DUMP OF THE DISCOUNT-CODE TABLE TO THE                    
050400*    DISCOUNT-CODE FILE - USED AND UNUSED CODES ALIKE, SO                 
050500*    TOMORROW'S RUN CAN REJECT AN ALREADY-USED OR EXPIRED CODE.           
050600 9000-DUMP-ALL-CODES.                                                     
050700                                                                          
050800*   OPEN OUTPUT REBUILDS THE DISCOUNT-CODE FILE FROM SCRATCH              
050900*   EVERY RUN - IT IS NOT AN EXTEND, SO THE IN-MEMORY TABLE MUST          
051000*   HOLD EVERY CODE STILL ON RECORD, NOT JUST TODAY'S NEW ONES.           
051100     OPEN OUTPUT DISCOUNT-CODE-FILE.                                      
051200                                                                          
051300*   FULL-TABLE SCAN - A NOT-IN-USE SLOT WAS NEVER ISSUED THIS             
051400*   RUN AND HAS NOTHING TO WRITE.                                         
051500     PERFORM VARYING WK-DISC-SUBSCRIPT FROM 1 BY 1                        
051600             UNTIL WK-DISC-SUBSCRIPT GREATER THAN                         
051700                   WK-DISC-TABLE-MAX                                      
051800                                                                          
051900         IF DCT-IN-USE (WK-DISC-SUBSCRIPT) EQUAL "Y"                      
052000             MOVE DCT-CODE (WK-DISC-SUBSCRIPT) TO DC-CODE                 
052100             MOVE DCT-PERCENTAGE (WK-DISC-SUBSCRIPT)                      
052200                     TO DC-PERCENTAGE                                     
052300             MOVE DCT-USED-FLAG (WK-DISC-SUBSCRIPT)                       
052400                     TO DC-USED-FLAG                                      
052500             MOVE DCT-CREATED-DATE (WK-DISC-SUBSCRIPT)                    
052600                     TO DC-CREATED-DATE                                   
052700             MOVE DCT-USED-DATE (WK-DISC-SUBSCRIPT)                       
052800                     TO DC-USED-DATE                                      
052900             MOVE DCT-EXPIRES-DATE (WK-DISC-SUBSCRIPT)                    
053000                     TO DC-EXPIRES-DATE                                   
053100             WRITE DISCOUNT-CODE-RECORD.                                  
053200                                                                          
053300     CLOSE DISCOUNT-CODE-FILE.                                            
053400*                                                                         
053500     COPY "PL-VALIDATE-TRANSACTION.CBL".                                  
053600     COPY "PL-LOOK-FOR-CART-LINE.CBL".                                    
053700     COPY "PL-CART-OPERATIONS.CBL".                                       
053800     COPY "PL-LOOK-FOR-DISCOUNT-CODE.CBL".                                
053900     COPY "PL-DISCOUNT-OPERATIONS.CBL".                                   
054000     COPY "PLDTMATH.CBL".                                                 
