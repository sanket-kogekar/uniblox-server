000100*                                                                         
000200* SLREJECT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FILE-CONTROL entry for the rejected-transaction work file.           
000600*    Intermediate sequential file, same idea as the WORK-FILE             
000700*    used by the old deductibles run - carries reject detail              
000800*    from the driver pass to the report pass.                             
000900* -------------------------------------------------------------           
001000*                                                                         
001100     SELECT REJECT-FILE                                                   
001200            ASSIGN TO "REJWORK"                                           
001300            ORGANIZATION IS SEQUENTIAL.                                   
