000100*                                                                         
000200* WSDTMATH.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    WORKING-STORAGE to be used by PLDTMATH.CBL                           
000600* -------------------------------------------------------------           
000700*    Variables that will be received from main program:                   
000800*                                                                         
000900*       WDM-BASE-DATE     --- date to add days to (9(8) CCYYMMDD)         
001000*       WDM-DAYS-TO-ADD   --- number of days to add (numeric)             
001100* -------------------------------------------------------------           
001200*    Variable that will be returned to main program:                      
001300*                                                                         
001400*       WDM-RESULT-DATE   --- base date plus the days (9(8))              
001500* -------------------------------------------------------------           
001600*                                                                         
001700*    WORKING COPY OF WDM-BASE-DATE, BROKEN OUT SO                         
001800*    ADD-DAYS-TO-WDM-DATE CAN WALK THE DAY/MONTH/YEAR FIELDS              
001900*    SEPARATELY.                                                          
002000     01  WDM-BASE-DATE-BROKEN.                                            
002100         05  WDM-BASE-CCYY          PIC 9(04).                            
002200         05  WDM-BASE-MM            PIC 9(02).                            
002300         05  WDM-BASE-DD            PIC 9(02).                            
002400                                                                          
002500*    DAYS-IN-MONTH TABLE, JANUARY THROUGH DECEMBER - FEBRUARY'S           
002600*    28 IS BUMPED TO 29 ON A LEAP YEAR IN                                 
002700*    COMPUTE-WDM-MONTH-DAYS.                                              
002800     01  WDM-MONTH-LENGTHS.                                               
002900         05  FILLER                 PIC 9(02) VALUE 31.                   
003000         05  FILLER                 PIC 9(02) VALUE 28.                   
003100         05  FILLER                 PIC 9(02) VALUE 31.                   
003200         05  FILLER                 PIC 9(02) VALUE 30.                   
003300         05  FILLER                 PIC 9(02) VALUE 31.                   
003400         05  FILLER                 PIC 9(02) VALUE 30.                   
003500         05  FILLER                 PIC 9(02) VALUE 31.                   
003600         05  FILLER                 PIC 9(02) VALUE 31.                   
003700         05  FILLER                 PIC 9(02) VALUE 30.                   
003800         05  FILLER                 PIC 9(02) VALUE 31.                   
003900         05  FILLER                 PIC 9(02) VALUE 30.                   
004000         05  FILLER                 PIC 9(02) VALUE 31.                   
004100     01  FILLER REDEFINES WDM-MONTH-LENGTHS.                              
004200         05  WDM-TABLE-MONTH-DAYS   PIC 9(02) OCCURS 12 TIMES.            
004300                                                                          
004400*    SCRATCH FIELDS - LOCAL TO THE MONTH-AT-A-TIME WALK, NOT              
004500*    PART OF THE CALLING INTERFACE.                                       
004600     77  WDM-LEAP-YEAR-QUOTIENT     PIC 9(04).                            
004700     77  WDM-LEAP-YEAR-REMAINDER    PIC 9(02).                            
004800     77  WDM-THIS-MONTH-DAYS        PIC 9(02).                            
004900     77  WDM-DAYS-LEFT              PIC 9(05).                            
005000     77  WDM-DAYS-REMAINING-MONTH   PIC 9(02).                            
005100                                                                          
005200*    Values received from main program                                    
005300     77  WDM-DAYS-TO-ADD            PIC 9(03).                            
005400     77  WDM-BASE-DATE              PIC 9(08).                            
005500                                                                          
005600*    Value returned to main program                                       
005700     77  WDM-RESULT-DATE            PIC 9(08).                            
