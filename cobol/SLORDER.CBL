000100*                                                                         
000200* SLORDER.CBL                                                             
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FILE-CONTROL entry for the completed-order output file.              
000600*    Write-only during the run; re-read by admin-statistics.              
000700* -------------------------------------------------------------           
000800*                                                                         
000900     SELECT ORDER-FILE                                                    
001000            ASSIGN TO "ORDOUT"                                            
001100            ORGANIZATION IS SEQUENTIAL.                                   
