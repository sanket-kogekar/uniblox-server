000100*                                                                         
000200* FDTRANS.CBL                                                             
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FD for TRANSACTION-FILE and the TRANSACTION-RECORD layout.           
000600*    TR-TYPE-CODE:  AD=add item  RM=remove item                           
000700*                   CL=clear cart  CK=checkout                            
000800* -------------------------------------------------------------           
000900*                                                                         
001000     FD  TRANSACTION-FILE                                                 
001100         LABEL RECORDS ARE STANDARD.                                      
001200                                                                          
001300     01  TRANSACTION-RECORD.                                              
001400         05  TR-TYPE-CODE           PIC X(02).                            
001500         05  TR-USER-ID             PIC X(10).                            
001600*           ITEM FIELDS - USED BY AD AND RM, BLANK ON CL AND CK.          
001700         05  TR-ITEM-ID             PIC X(10).                            
001800         05  TR-ITEM-NAME           PIC X(20).                            
001900         05  TR-PRICE               PIC 9(05)V99.                         
002000         05  TR-QUANTITY            PIC 9(03).                            
002100*           PRESENTED ONLY ON A CK RECORD - SPACES OTHERWISE.             
002200         05  TR-DISC-CODE           PIC X(16).                            
002300         05  FILLER                 PIC X(02).                            
