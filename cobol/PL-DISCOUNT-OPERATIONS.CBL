000100*                                                                         
000200* PL-DISCOUNT-OPERATIONS.CBL                                              
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    DISCOUNT-CODE-MANAGEMENT paragraphs - generate a code,               
000600*    validate a presented code, mark a code used, and the                 
000700*    admin manual-generation rule.  All run against                       
000800*    DISCOUNT-CODE-TABLE, the in-memory working set for every             
000900*    code issued this run.                                                
001000* -------------------------------------------------------------           
001100*                                                                         
001200*    CALLED FROM 5000-CHECKOUT-PROCESS WHEN THE REWARD                    
001300*    REMAINDER COMES BACK ZERO.  MKT-409.  THE CODE FORMAT IS             
001400*    THE LITERAL "DISCOUNT" FOLLOWED BY THE ZERO-FILLED RUN               
001500*    SEQUENCE SUFFIX - SEE FDDISCNT.CBL.                                  
001600 1000-GENERATE-DISCOUNT-CODE.                                             
001700                                                                          
001800     PERFORM LOOK-FOR-FREE-DISC-SLOT.                                     
001900                                                                          
002000*   A FULL TABLE REJECTS THE CHECKOUT THAT TRIGGERED THE                  
002100*   REWARD - THE ORDER ITSELF IS NOT BLOCKED BY THIS, ONLY THE            
002200*   COUPON GENERATION STEP.                                               
002300     IF NOT FOUND-FREE-SLOT                                               
002400         MOVE "N" TO W-TRANS-VALID                                        
002500         MOVE "DISCOUNT CODE TABLE IS FULL" TO WK-REJECT-REASON           
002600         GO TO 1000-GENERATE-DISCOUNT-CODE-EXIT.                          
002700                                                                          
002800     ADD 1 TO WK-NEXT-CODE-SUFFIX.                                        
002900     MOVE WK-NEXT-CODE-SUFFIX TO WK-CODE-SUFFIX-DISPLAY.                  
003000                                                                          
003100     MOVE "Y" TO DCT-IN-USE (WK-DISC-INDEX).                              
003200     STRING "DISCOUNT" DELIMITED BY SIZE                                  
003300            WK-CODE-SUFFIX-DISPLAY DELIMITED BY SIZE                      
003400            INTO DCT-CODE (WK-DISC-INDEX).                                
003500     MOVE WK-DEFAULT-DISC-PERCENT                                         
003600             TO DCT-PERCENTAGE (WK-DISC-INDEX).                           
003700     MOVE "N" TO DCT-USED-FLAG (WK-DISC-INDEX).                           
003800     MOVE WK-TODAY-DATE-8 TO DCT-CREATED-DATE (WK-DISC-INDEX).            
003900     MOVE ZERO TO DCT-USED-DATE (WK-DISC-INDEX).                          
004000                                                                          
004100*   EXPIRY IS CREATED-DATE PLUS WK-CODE-EXPIRY-DAYS, COMPUTED             
004200*   BY THE SHARED CALENDAR-MATH COPYBOOK SO LEAP YEARS AND                
004300*   MONTH-END ROLLOVER ARE HANDLED THE SAME AS EVERYWHERE ELSE.           
004400     MOVE WK-TODAY-DATE-8 TO WDM-BASE-DATE.                               
004500     MOVE WK-CODE-EXPIRY-DAYS TO WDM-DAYS-TO-ADD.                         
004600     PERFORM ADD-DAYS-TO-WDM-DATE.                                        
004700     MOVE WDM-RESULT-DATE TO DCT-EXPIRES-DATE (WK-DISC-INDEX).            
004800                                                                          
004900 1000-GENERATE-DISCOUNT-CODE-EXIT.                                        
005000     EXIT.                                                                
005100*                                                                         
005200*    A CODE PASSES ONLY IF IT IS FOUND, NOT ALREADY USED AND              
005300*    NOT YET EXPIRED - ANY ONE OF THE THREE CHECKS FAILING                
005400*    SENDS BACK "N" AND THE WHOLE CHECKOUT IS REJECTED BY THE             
005500*    CALLING PARAGRAPH IN THE DRIVER.                                     
005600 2000-VALIDATE-DISCOUNT-CODE.                                             
005700                                                                          
005800*   ASSUME OK, THEN LET EACH CHECK BELOW KNOCK IT DOWN TO "N".            
005900     MOVE "Y" TO W-DISC-CODE-OK.                                          
006000     MOVE TR-DISC-CODE TO WK-SEARCH-DISC-CODE.                            
006100     PERFORM LOOK-FOR-DISCOUNT-CODE.                                      
006200                                                                          
006300     IF NOT FOUND-DISC-CODE                                               
006400         MOVE "N" TO W-DISC-CODE-OK                                       
006500         GO TO 2000-VALIDATE-DISCOUNT-CODE-EXIT.                          
006600                                                                          
006700     IF DCT-USED-FLAG (WK-DISC-INDEX) EQUAL "Y"                           
006800         MOVE "N" TO W-DISC-CODE-OK                                       
006900         GO TO 2000-VALIDATE-DISCOUNT-CODE-EXIT.                          
007000                                                                          
007100*   EXPIRES-DATE EQUAL TO TODAY IS STILL GOOD FOR ONE MORE DAY -          
007200*   ONLY STRICTLY LESS THAN TODAY FAILS.                                  
007300     IF DCT-EXPIRES-DATE (WK-DISC-INDEX)                                  
007400           LESS THAN WK-TODAY-DATE-8                                      
007500         MOVE "N" TO W-DISC-CODE-OK.                                      
007600                                                                          
007700 2000-VALIDATE-DISCOUNT-CODE-EXIT.                                        
007800     EXIT.                                                                
007900*                                                                         
008000*    CALLED ONLY AFTER 2000-VALIDATE-DISCOUNT-CODE HAS ALREADY            
008100*    CONFIRMED THE CODE IS GOOD - WK-DISC-INDEX IS STILL SET              
008200*    FROM THAT SEARCH.                                                    
008300 3000-MARK-DISCOUNT-CODE-USED.                                            
008400                                                                          
008500*   CALLING PARAGRAPH HAS ALREADY POSTED THE DISCOUNT AMOUNT TO           
008600*   THE ORDER - THIS JUST CLOSES OUT THE CODE SO IT CANNOT BE             
008700*   PRESENTED AGAIN.                                                      
008800     MOVE "Y" TO DCT-USED-FLAG (WK-DISC-INDEX).                           
008900     MOVE WK-TODAY-DATE-8 TO DCT-USED-DATE (WK-DISC-INDEX).               
009000                                                                          
009100 3000-MARK-DISCOUNT-CODE-USED-EXIT.                                       
009200     EXIT.                                                                
009300*                                                                         
009400*    ADMIN SAFETY-NET CHECK - SAME MULTIPLE-OF-N TEST AS THE              
009500*    CHECKOUT REWARD ABOVE, PLUS A SECOND GUARD: NO GENERATION            
009600*    IF AN UNUSED, UNEXPIRED CODE IS ALREADY ON HAND.  CALLED             
009700*    BY THE DRIVER'S OWN 0100-MAIN-CONTROL AT CLOSE OF BUSINESS,          
009800*    AFTER THE LAST TRANSACTION IS POSTED AND BEFORE THE                  
009900*    DISCOUNT-CODE FILE IS REBUILT, SO A RUN THAT ENDS ON AN              
010000*    EVEN MULTIPLE OF N NEVER LEAVES TOMORROW'S OPERATOR WITHOUT          
010100*    A CODE TO HAND OUT.  WDM REQUEST, 1996.                              
010200*                                                                         
010300 4000-ADMIN-GENERATE-CHECK.                                               
010400                                                                          
010500     MOVE "N" TO W-ADMIN-GENERATE-OK.                                     
010600                                                                          
010700*   ZERO ORDERS SO FAR THIS RUN - NOTHING TO CHECK THE REWARD             
010800*   REMAINDER AGAINST YET.                                                
010900     IF WK-ORDER-SEQUENCE-NUMBER EQUAL ZERO                               
011000         GO TO 4000-ADMIN-GENERATE-CHECK-EXIT.                            
011100                                                                          
011200     DIVIDE WK-ORDER-SEQUENCE-NUMBER                                      
011300            BY WK-REWARD-EVERY-N-ORDERS                                   
011400            GIVING WK-REWARD-QUOTIENT                                     
011500            REMAINDER WK-REWARD-REMAINDER.                                
011600                                                                          
011700     IF WK-REWARD-REMAINDER NOT EQUAL ZERO                                
011800         GO TO 4000-ADMIN-GENERATE-CHECK-EXIT.                            
011900                                                                          
012000     PERFORM LOOK-FOR-UNUSED-VALID-CODE.                                  
012100                                                                          
012200     IF NOT FOUND-VALID-CODE                                              
012300         MOVE "Y" TO W-ADMIN-GENERATE-OK.                                 
012400                                                                          
012500 4000-ADMIN-GENERATE-CHECK-EXIT.                                          
012600     EXIT.                                                                
