000100*                                                                         
000200* FDORDER.CBL                                                             
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FD for ORDER-FILE and the ORDER-RECORD layout.                       
000600*    One record per completed checkout, in creation sequence.             
000700* -------------------------------------------------------------           
000800*                                                                         
000900     FD  ORDER-FILE                                                       
001000         LABEL RECORDS ARE STANDARD.                                      
001100                                                                          
001200     01  ORDER-RECORD.                                                    
001300*           "ORD-" PLUS THE ZERO-FILLED RUN SEQUENCE NUMBER.              
001400         05  ORD-ORDER-ID           PIC X(12).                            
001500         05  ORD-USER-ID            PIC X(10).                            
001600*           DISTINCT LINES IN THE CART, NOT UNITS PURCHASED.              
001700         05  ORD-ITEM-COUNT         PIC 9(03).                            
001800         05  ORD-TOTAL-QTY          PIC 9(05).                            
001900         05  ORD-SUBTOTAL           PIC S9(07)V99.                        
002000*           SPACES WHEN NO DISCOUNT CODE WAS PRESENTED.                   
002100         05  ORD-DISC-CODE          PIC X(16).                            
002200         05  ORD-DISC-AMT           PIC S9(07)V99.                        
002300*           SUBTOTAL LESS DISC-AMT - WHAT WAS ACTUALLY CHARGED.           
002400         05  ORD-TOTAL-AMT          PIC S9(07)V99.                        
002500         05  FILLER                 PIC X(05).                            
