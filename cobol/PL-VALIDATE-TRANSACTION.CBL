000100*                                                                         
000200* PL-VALIDATE-TRANSACTION.CBL                                             
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    Field-level edits for one TRANSACTION-RECORD, run before             
000600*    the record is allowed to touch a cart, an order or a                 
000700*    discount code.  Sets W-TRANS-VALID to "Y" or "N"; when "N"           
000800*    WK-REJECT-REASON carries the text written to REJECT-FILE.            
000900* -------------------------------------------------------------           
001000*                                                                         
001100*    05/30/96 SLD - EDITS MOVED HERE OUT OF THE DRIVER SO THE             
001200*    SAME EDITS COULD BE REUSED BY A REAL-TIME ORDER-ENTRY                
001300*    SCREEN IF ONE IS EVER BUILT.  USER ID IS REQUIRED ON EVERY           
001400*    TRANSACTION TYPE; THE REMAINING EDITS ARE TYPE-SPECIFIC.             
001500 VALIDATE-TRANSACTION-RECORD.                                             
001600                                                                          
001700*   ASSUME VALID UNTIL AN EDIT BELOW SAYS OTHERWISE - REASON              
001800*   TEXT STARTS BLANK SO A PASSED RECORD NEVER CARRIES STALE              
001900*   REJECT TEXT FORWARD.                                                  
002000     MOVE "Y" TO W-TRANS-VALID.                                           
002100     MOVE SPACES TO WK-REJECT-REASON.                                     
002200                                                                          
002300*   USER ID EDIT APPLIES TO ALL FOUR TRANSACTION TYPES - EVERY            
002400*   CART, CHECKOUT AND CLEAR RECORD IS TIED TO A CUSTOMER.                
002500     IF TR-USER-ID EQUAL SPACES                                           
002600         MOVE "N" TO W-TRANS-VALID                                        
002700         MOVE "USER ID IS MISSING" TO WK-REJECT-REASON                    
002800         GO TO VALIDATE-TRANSACTION-RECORD-EXIT.                          
002900                                                                          
003000*    A CART-CLEAR TRANSACTION CARRIES NO ITEM FIELDS TO EDIT -            
003100*    NEXT SENTENCE FALLS THROUGH WITH THE RECORD STILL VALID.             
003200*   FOUR-WAY TYPE-CODE CHAIN, SAME ORDER AS THE DRIVER'S OWN              
003300*   0300-PROCESS-TRANSACTION ROUTING.                                     
003400     IF TR-TYPE-CODE EQUAL "AD"                                           
003500         PERFORM VALIDATE-ADD-ITEM-FIELDS                                 
003600                 THRU VALIDATE-ADD-ITEM-FIELDS-EXIT                       
003700     ELSE                                                                 
003800     IF TR-TYPE-CODE EQUAL "RM"                                           
003900         PERFORM VALIDATE-REMOVE-ITEM-FIELDS                              
004000     ELSE                                                                 
004100     IF TR-TYPE-CODE EQUAL "CL"                                           
004200         NEXT SENTENCE                                                    
004300     ELSE                                                                 
004400     IF TR-TYPE-CODE EQUAL "CK"                                           
004500         PERFORM VALIDATE-CHECKOUT-FIELDS                                 
004600     ELSE                                                                 
004700*       FALLS HERE ONLY ON BAD INPUT DATA - THE DRIVER NEVER              
004800*       BUILDS A RECORD WITH A TYPE CODE OUTSIDE THESE FOUR.              
004900         MOVE "N" TO W-TRANS-VALID                                        
005000         MOVE "UNKNOWN TRANSACTION TYPE CODE" TO WK-REJECT-REASON.        
005100                                                                          
005200 VALIDATE-TRANSACTION-RECORD-EXIT.                                        
005300     EXIT.                                                                
005400*                                                                         
005500*    ITEM ID, ITEM NAME, PRICE AND QUANTITY ALL MUST BE PRESENT           
005600*    AND SANE BEFORE AN ADD IS ALLOWED TO TOUCH THE CART TABLE.           
005700 VALIDATE-ADD-ITEM-FIELDS.                                                
005800                                                                          
005900*   FALLS OUT ON THE FIRST BAD FIELD - WK-REJECT-REASON CARRIES           
006000*   ONLY ONE REASON TEXT, SO THERE IS NO POINT CHECKING FURTHER.          
006100     IF TR-ITEM-ID EQUAL SPACES                                           
006200         MOVE "N" TO W-TRANS-VALID                                        
006300         MOVE "ITEM ID IS MISSING" TO WK-REJECT-REASON                    
006400         GO TO VALIDATE-ADD-ITEM-FIELDS-EXIT.                             
006500                                                                          
006600     IF TR-ITEM-NAME EQUAL SPACES                                         
006700         MOVE "N" TO W-TRANS-VALID                                        
006800         MOVE "ITEM NAME IS MISSING" TO WK-REJECT-REASON                  
006900         GO TO VALIDATE-ADD-ITEM-FIELDS-EXIT.                             
007000                                                                          
007100     IF TR-PRICE NOT NUMERIC                                              
007200         MOVE "N" TO W-TRANS-VALID                                        
007300         MOVE "PRICE IS NOT NUMERIC" TO WK-REJECT-REASON                  
007400         GO TO VALIDATE-ADD-ITEM-FIELDS-EXIT.                             
007500                                                                          
007600     IF TR-QUANTITY NOT NUMERIC                                           
007700         MOVE "N" TO W-TRANS-VALID                                        
007800         MOVE "QUANTITY IS NOT NUMERIC" TO WK-REJECT-REASON               
007900         GO TO VALIDATE-ADD-ITEM-FIELDS-EXIT.                             
008000                                                                          
008100*   ZERO OR NEGATIVE QUANTITY WOULD NET OUT THE LINE AMOUNT TO            
008200*   NOTHING OR BELOW - CAUGHT HERE RATHER THAN LEFT TO SHOW UP            
008300*   AS A BAD ORDER TOTAL AT CHECKOUT.                                     
008400     IF TR-QUANTITY NOT GREATER THAN ZERO                                 
008500         MOVE "N" TO W-TRANS-VALID                                        
008600         MOVE "QUANTITY MUST BE GREATER THAN ZERO"                        
008700                 TO WK-REJECT-REASON.                                     
008800                                                                          
008900 VALIDATE-ADD-ITEM-FIELDS-EXIT.                                           
009000     EXIT.                                                                
009100*                                                                         
009200*    A REMOVE ONLY NEEDS THE ITEM ID - WHETHER THE ITEM IS                
009300*    ACTUALLY IN THE CART IS CHECKED LATER, IN                            
009400*    2000-REMOVE-CART-LINE, NOT HERE.                                     
009500 VALIDATE-REMOVE-ITEM-FIELDS.                                             
009600                                                                          
009700*   NO PRICE OR QUANTITY EDIT HERE - A REMOVE CARRIES NEITHER             
009800*   FIELD ON THE TRANSACTION RECORD.                                      
009900     IF TR-ITEM-ID EQUAL SPACES                                           
010000         MOVE "N" TO W-TRANS-VALID                                        
010100         MOVE "ITEM ID IS MISSING" TO WK-REJECT-REASON.                   
010200                                                                          
010300 VALIDATE-REMOVE-ITEM-FIELDS-EXIT.                                        
010400     EXIT.                                                                
010500*                                                                         
010600*    A CHECKOUT MAY CARRY NO DISCOUNT CODE AT ALL - THAT IS               
010700*    FINE.  LOW-VALUES IN THE FIELD MEANS THE ORDER-DESK                  
010800*    TERMINAL SENT A BLANK SCREEN FIELD RATHER THAN A REAL                
010900*    SPACE-FILLED ONE, SO IT IS EDITED SEPARATELY FROM SPACES.            
011000 VALIDATE-CHECKOUT-FIELDS.                                                
011100                                                                          
011200*   SPACES PASSES WITH NEXT SENTENCE - THE CODE ITSELF IS                 
011300*   LOOKED UP LATER BY 2000-VALIDATE-DISCOUNT-CODE, NOT HERE.             
011400     IF TR-DISC-CODE EQUAL SPACES                                         
011500         NEXT SENTENCE                                                    
011600     ELSE                                                                 
011700     IF TR-DISC-CODE EQUAL LOW-VALUES                                     
011800         MOVE "N" TO W-TRANS-VALID                                        
011900         MOVE "DISCOUNT CODE IS INVALID" TO WK-REJECT-REASON.             
012000                                                                          
012100 VALIDATE-CHECKOUT-FIELDS-EXIT.                                           
012200     EXIT.                                                                
