000100*                                                                         
000200* FDREJECT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FD for REJECT-FILE and the REJECT-RECORD layout.                     
000600*    One record per transaction that failed validation or a               
000700*    business rule; printed in the REJECTS section of REPORT.             
000800* -------------------------------------------------------------           
000900*                                                                         
001000     FD  REJECT-FILE                                                      
001100         LABEL RECORDS ARE STANDARD.                                      
001200                                                                          
001300     01  REJECT-RECORD.                                                   
001400         05  REJ-TYPE-CODE          PIC X(02).                            
001500         05  REJ-USER-ID            PIC X(10).                            
001600*           BLANK ON A REJECTED CL OR CK TRANSACTION.                     
001700         05  REJ-ITEM-ID            PIC X(10).                            
001800*           BLANK UNLESS THE REJECT WAS A CHECKOUT.                       
001900         05  REJ-DISC-CODE          PIC X(16).                            
002000*           SET BY WHICHEVER EDIT IN PL-VALIDATE-TRANSACTION OR           
002100*           THE DRIVER ITSELF FAILED THE TRANSACTION.                     
002200         05  REJ-REASON             PIC X(40).                            
002300         05  FILLER                 PIC X(02).                            
