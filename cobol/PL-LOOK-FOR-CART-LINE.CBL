000100*                                                                         
000200* PL-LOOK-FOR-CART-LINE.CBL                                               
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    Linear search of CART-TABLE for the line owned by                    
000600*    WK-SEARCH-USER-ID carrying WK-SEARCH-ITEM-ID.  Sets                  
000700*    W-FOUND-CART-LINE and, when found, WK-CART-INDEX to the              
000800*    occurrence number - same shape as the old                            
000900*    LOOK-FOR-VENDOR-RECORD search, just run over a                       
001000*    working-storage table instead of an indexed file.                    
001100* -------------------------------------------------------------           
001200*                                                                         
001300 LOOK-FOR-CART-LINE.                                                      
001400                                                                          
001500*   CALLER LOADS WK-SEARCH-USER-ID AND WK-SEARCH-ITEM-ID BEFORE           
001600*   PERFORMING THIS PARAGRAPH - NEVER SET LOCALLY.                        
001700     MOVE "N" TO W-FOUND-CART-LINE.                                       
001800     MOVE ZERO TO WK-CART-INDEX.                                          
001900                                                                          
002000*   IN-USE TESTED FIRST SO A CLEARED SLOT WITH LEFTOVER USER-ID           
002100*   AND ITEM-ID FROM A PRIOR CUSTOMER NEVER FALSE-MATCHES.                
002200     PERFORM VARYING WK-CART-SUBSCRIPT FROM 1 BY 1                        
002300             UNTIL WK-CART-SUBSCRIPT GREATER THAN                         
002400                   WK-CART-TABLE-MAX                                      
002500                OR FOUND-CART-LINE                                        
002600                                                                          
002700         IF CT-IN-USE (WK-CART-SUBSCRIPT) EQUAL "Y"                       
002800            AND CT-USER-ID (WK-CART-SUBSCRIPT)                            
002900                   EQUAL WK-SEARCH-USER-ID                                
003000            AND CT-ITEM-ID (WK-CART-SUBSCRIPT)                            
003100                   EQUAL WK-SEARCH-ITEM-ID                                
003200             MOVE "Y" TO W-FOUND-CART-LINE                                
003300             MOVE WK-CART-SUBSCRIPT TO WK-CART-INDEX.                     
003400*                                                                         
003500*    CALLED FROM 1000-ADD-CART-LINE ONCE LOOK-FOR-CART-LINE HAS           
003600*    COME BACK NOT-FOUND - FINDS THE FIRST NOT-IN-USE ENTRY FOR           
003700*    THE NEW LINE TO OCCUPY.                                              
003800 LOOK-FOR-FREE-CART-SLOT.                                                 
003900                                                                          
004000     MOVE "N" TO W-FOUND-FREE-SLOT.                                       
004100     MOVE ZERO TO WK-CART-INDEX.                                          
004200                                                                          
004300*   500-ENTRY TABLE, SAME SIZE SINCE THE PROGRAM WAS WRITTEN -            
004400*   NOT-FOUND AFTER THE FULL SCAN MEANS THE CART IS FULL.                 
004500     PERFORM VARYING WK-CART-SUBSCRIPT FROM 1 BY 1                        
004600             UNTIL WK-CART-SUBSCRIPT GREATER THAN                         
004700                   WK-CART-TABLE-MAX                                      
004800                OR FOUND-FREE-SLOT                                        
004900                                                                          
005000         IF CT-IN-USE (WK-CART-SUBSCRIPT) NOT EQUAL "Y"                   
005100             MOVE "Y" TO W-FOUND-FREE-SLOT                                
005200             MOVE WK-CART-SUBSCRIPT TO WK-CART-INDEX.                     
