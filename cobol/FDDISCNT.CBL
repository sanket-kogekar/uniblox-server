000100*                                                                         
000200* FDDISCNT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FD for DISCOUNT-CODE-FILE and the DISCOUNT-CODE-RECORD.              
000600*    Code format is the literal DISCOUNT followed by an 8-char            
000700*    zero-padded run sequence suffix - see WK-NEXT-CODE-SUFFIX            
000800*    in order-batch-driver.cob.                                           
000900* -------------------------------------------------------------           
001000*                                                                         
001100     FD  DISCOUNT-CODE-FILE                                               
001200         LABEL RECORDS ARE STANDARD.                                      
001300                                                                          
001400     01  DISCOUNT-CODE-RECORD.                                            
001500         05  DC-CODE                PIC X(16).                            
001600         05  DC-PERCENTAGE          PIC S9(03)V99.                        
001700         05  DC-USED-FLAG           PIC X(01).                            
001800         05  DC-CREATED-DATE        PIC 9(08).                            
001900*           ZERO UNTIL DC-USED-FLAG TURNS TO "Y".                         
002000         05  DC-USED-DATE           PIC 9(08).                            
002100         05  DC-EXPIRES-DATE        PIC 9(08).                            
002200         05  FILLER                 PIC X(04).                            
