000100*                                                                         
000200* FDREPORT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FD for REPORT-FILE, the store-statistics print file.                 
000600* -------------------------------------------------------------           
000700*                                                                         
000800     FD  REPORT-FILE                                                      
000900         LABEL RECORDS ARE OMITTED.                                       
001000                                                                          
001100     01  REPORT-RECORD              PIC X(80).                            
