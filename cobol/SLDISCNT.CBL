000100*                                                                         
000200* SLDISCNT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FILE-CONTROL entry for the discount-code state dump.                 
000600*    Written once at end-of-run by order-batch-driver; re-read            
000700*    by admin-statistics.                                                 
000800* -------------------------------------------------------------           
000900*                                                                         
001000     SELECT DISCOUNT-CODE-FILE                                            
001100            ASSIGN TO "DISCOUT"                                           
001200            ORGANIZATION IS SEQUENTIAL.                                   
