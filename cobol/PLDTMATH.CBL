000100*                                                                         
000200* PLDTMATH.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    Adds WDM-DAYS-TO-ADD calendar days to WDM-BASE-DATE and              
000600*    returns WDM-RESULT-DATE, rolling over month/year boundaries          
000700*    and accounting for leap years.  No intrinsic date FUNCTIONs          
000800*    are used - this shop's compiler predates them.                       
000900* -------------------------------------------------------------           
001000*                                                                         
001100*    BREAKS THE BASE DATE INTO CCYY/MM/DD AND WALKS FORWARD ONE           
001200*    MONTH AT A TIME UNTIL ALL OF WDM-DAYS-TO-ADD HAS BEEN                
001300*    APPLIED - A STRAIGHT ADD-30-TO-THE-DAY BLEW UP ON LATE-MONTH         
001400*    DATES, SEE 11/30/90 CHANGE LOG ENTRY IN THE DRIVER.                  
001500 ADD-DAYS-TO-WDM-DATE.                                                    
001600                                                                          
001700*   SPLIT THE INCOMING 8-DIGIT DATE INTO CCYY/MM/DD SO THE                
001800*   MONTH-AT-A-TIME WALK BELOW HAS SOMETHING TO INCREMENT.                
001900     MOVE WDM-BASE-DATE TO WDM-BASE-DATE-BROKEN.                          
002000     MOVE WDM-DAYS-TO-ADD TO WDM-DAYS-LEFT.                               
002100                                                                          
002200     PERFORM APPLY-ONE-MONTH-OF-WDM-DAYS                                  
002300             UNTIL WDM-DAYS-LEFT EQUAL ZERO.                              
002400                                                                          
002500     MOVE WDM-BASE-DATE-BROKEN TO WDM-RESULT-DATE.                        
002600*                                                                         
002700*    EITHER THE REMAINING DAYS FIT IN THE CURRENT MONTH, OR               
002800*    THEY DO NOT AND THE DATE ROLLS TO THE FIRST OF NEXT MONTH            
002900*    WITH THE LEFTOVER DAYS CARRIED FORWARD.                              
003000 APPLY-ONE-MONTH-OF-WDM-DAYS.                                             
003100                                                                          
003200     PERFORM COMPUTE-WDM-MONTH-DAYS.                                      
003300                                                                          
003400     COMPUTE WDM-DAYS-REMAINING-MONTH =                                   
003500             WDM-THIS-MONTH-DAYS - WDM-BASE-DD.                           
003600                                                                          
003700     IF WDM-DAYS-LEFT NOT GREATER THAN WDM-DAYS-REMAINING-MONTH           
003800         ADD WDM-DAYS-LEFT TO WDM-BASE-DD                                 
003900         MOVE ZERO TO WDM-DAYS-LEFT                                       
004000     ELSE                                                                 
004100         SUBTRACT WDM-DAYS-REMAINING-MONTH FROM WDM-DAYS-LEFT             
004200         MOVE WDM-THIS-MONTH-DAYS TO WDM-BASE-DD                          
004300         PERFORM ROLL-WDM-DATE-TO-NEXT-MONTH.                             
004400*                                                                         
004500*    DECEMBER ROLLS TO JANUARY OF THE NEXT YEAR - EVERY OTHER             
004600*    MONTH JUST ADDS ONE.                                                 
004700 ROLL-WDM-DATE-TO-NEXT-MONTH.                                             
004800                                                                          
004900     IF WDM-BASE-MM EQUAL 12                                              
005000         MOVE 1 TO WDM-BASE-MM                                            
005100         ADD 1 TO WDM-BASE-CCYY                                           
005200     ELSE                                                                 
005300         ADD 1 TO WDM-BASE-MM.                                            
005400                                                                          
005500*   DAY RESETS TO ZERO - APPLY-ONE-MONTH-OF-WDM-DAYS ADDS BACK            
005600*   IN WHATEVER PORTION OF THE NEW MONTH THE LEFTOVER DAYS FILL.          
005700     MOVE ZERO TO WDM-BASE-DD.                                            
005800*                                                                         
005900*    LOOKS UP THE MONTH LENGTH FROM THE TABLE, THEN BUMPS                 
006000*    FEBRUARY TO 29 DAYS ON A LEAP YEAR.  SIMPLE DIVIDE-BY-4              
006100*    TEST - GOOD ENOUGH FOR THIS SHOP'S DATE RANGE, NOT A                 
006200*    CENTURY-EXCEPTION LEAP YEAR RULE.                                    
006300 COMPUTE-WDM-MONTH-DAYS.                                                  
006400                                                                          
006500     MOVE WDM-TABLE-MONTH-DAYS (WDM-BASE-MM)                              
006600             TO WDM-THIS-MONTH-DAYS.                                      
006700                                                                          
006800     IF WDM-BASE-MM EQUAL 02                                              
006900         DIVIDE WDM-BASE-CCYY BY 4 GIVING WDM-LEAP-YEAR-QUOTIENT          
007000                 REMAINDER WDM-LEAP-YEAR-REMAINDER                        
007100         IF WDM-LEAP-YEAR-REMAINDER EQUAL ZERO                            
007200             MOVE 29 TO WDM-THIS-MONTH-DAYS.                              
