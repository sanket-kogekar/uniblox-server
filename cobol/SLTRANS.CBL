000100*                                                                         
000200* SLTRANS.CBL                                                             
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FILE-CONTROL entry for the cart/checkout transaction feed.           
000600*    One record per batch event (AD/RM/CL/CK) in arrival order.           
000700* -------------------------------------------------------------           
000800*                                                                         
000900     SELECT TRANSACTION-FILE                                              
001000            ASSIGN TO "TRANSIN"                                           
001100            ORGANIZATION IS LINE SEQUENTIAL.                              
