000100*                                                                         
000200* PL-LOOK-FOR-DISCOUNT-CODE.CBL                                           
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    Linear search of DISCOUNT-CODE-TABLE for                             
000600*    WK-SEARCH-DISC-CODE.  Sets W-FOUND-DISC-CODE and, when               
000700*    found, WK-DISC-INDEX to the occurrence number.                       
000800* -------------------------------------------------------------           
000900*                                                                         
001000*    CALLED FROM 2000-VALIDATE-DISCOUNT-CODE WITH                         
001100*    WK-SEARCH-DISC-CODE ALREADY LOADED FROM TR-DISC-CODE.                
001200 LOOK-FOR-DISCOUNT-CODE.                                                  
001300                                                                          
001400*   ASSUME NOT-FOUND UNTIL THE SCAN BELOW PROVES OTHERWISE.               
001500     MOVE "N" TO W-FOUND-DISC-CODE.                                       
001600     MOVE ZERO TO WK-DISC-INDEX.                                          
001700                                                                          
001800*   IN-USE FLAG CHECKED FIRST SO A CLEARED TABLE SLOT WITH                
001900*   LEFTOVER LOW-VALUES IN DCT-CODE CANNOT MATCH BY ACCIDENT.             
002000     PERFORM VARYING WK-DISC-SUBSCRIPT FROM 1 BY 1                        
002100             UNTIL WK-DISC-SUBSCRIPT GREATER THAN                         
002200                   WK-DISC-TABLE-MAX                                      
002300                OR FOUND-DISC-CODE                                        
002400                                                                          
002500         IF DCT-IN-USE (WK-DISC-SUBSCRIPT) EQUAL "Y"                      
002600            AND DCT-CODE (WK-DISC-SUBSCRIPT)                              
002700                   EQUAL WK-SEARCH-DISC-CODE                              
002800             MOVE "Y" TO W-FOUND-DISC-CODE                                
002900             MOVE WK-DISC-SUBSCRIPT TO WK-DISC-INDEX.                     
003000*                                                                         
003100*    A CODE IS VALID FOR REDEMPTION ONLY IF IT IS UNUSED AND              
003200*    NOT YET EXPIRED - A USED-BUT-UNEXPIRED CODE STILL FAILS              
003300*    THIS SEARCH, SINCE IT CANNOT BE SPENT TWICE.                         
003400 LOOK-FOR-UNUSED-VALID-CODE.                                              
003500                                                                          
003600     MOVE "N" TO W-FOUND-VALID-CODE.                                      
003700     MOVE ZERO TO WK-DISC-INDEX.                                          
003800                                                                          
003900*   CALLED ONLY FROM 4000-ADMIN-GENERATE-CHECK - THE DRIVER               
004000*   NEVER CALLS THIS SEARCH DIRECTLY.                                     
004100     PERFORM VARYING WK-DISC-SUBSCRIPT FROM 1 BY 1                        
004200             UNTIL WK-DISC-SUBSCRIPT GREATER THAN                         
004300                   WK-DISC-TABLE-MAX                                      
004400                OR FOUND-VALID-CODE                                       
004500                                                                          
004600         IF DCT-IN-USE (WK-DISC-SUBSCRIPT) EQUAL "Y"                      
004700            AND DCT-USED-FLAG (WK-DISC-SUBSCRIPT) EQUAL "N"               
004800            AND DCT-EXPIRES-DATE (WK-DISC-SUBSCRIPT)                      
004900                   NOT LESS THAN WK-TODAY-DATE-8                          
005000             MOVE "Y" TO W-FOUND-VALID-CODE                               
005100             MOVE WK-DISC-SUBSCRIPT TO WK-DISC-INDEX.                     
005200*                                                                         
005300*    CALLED WHEN A NEW CODE IS GENERATED - FINDS THE FIRST                
005400*    NOT-IN-USE ENTRY FOR THE NEW CODE TO OCCUPY.                         
005500 LOOK-FOR-FREE-DISC-SLOT.                                                 
005600                                                                          
005700*   SHARES W-FOUND-FREE-SLOT AND WK-DISC-INDEX WITH NO OTHER              
005800*   PARAGRAPH - SAFE TO REUSE ACROSS CALLS.                               
005900     MOVE "N" TO W-FOUND-FREE-SLOT.                                       
006000     MOVE ZERO TO WK-DISC-INDEX.                                          
006100                                                                          
006200*   200-ENTRY TABLE - SAME SIZE SINCE THE PROGRAM WAS WRITTEN,            
006300*   NO REQUEST ON FILE TO WIDEN IT.                                       
006400     PERFORM VARYING WK-DISC-SUBSCRIPT FROM 1 BY 1                        
006500             UNTIL WK-DISC-SUBSCRIPT GREATER THAN                         
006600                   WK-DISC-TABLE-MAX                                      
006700                OR FOUND-FREE-SLOT                                        
006800                                                                          
006900         IF DCT-IN-USE (WK-DISC-SUBSCRIPT) NOT EQUAL "Y"                  
007000             MOVE "Y" TO W-FOUND-FREE-SLOT                                
007100             MOVE WK-DISC-SUBSCRIPT TO WK-DISC-INDEX.                     
