000100*                                                                         
000200* SLREPORT.CBL                                                            
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    FILE-CONTROL entry for the printed store-statistics report.          
000600* -------------------------------------------------------------           
000700*                                                                         
000800     SELECT REPORT-FILE                                                   
000900            ASSIGN TO "RPTOUT"                                            
001000            ORGANIZATION IS LINE SEQUENTIAL.                              
