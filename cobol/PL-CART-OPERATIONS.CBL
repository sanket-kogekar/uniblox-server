000100*                                                                         
000200* PL-CART-OPERATIONS.CBL                                                  
000300*                                                                         
000400* -------------------------------------------------------------           
000500*    CART-MAINTENANCE paragraphs - add/merge a line, remove a             
000600*    line, clear a user's cart, and roll up a cart's totals for           
000700*    CHECKOUT.  All four run against CART-TABLE, the in-memory            
000800*    working set for every open cart in this run.                         
000900* -------------------------------------------------------------           
001000*                                                                         
001100*    IF THE ITEM IS ALREADY AN OPEN LINE FOR THIS USER, THE               
001200*    QUANTITIES MERGE - A SECOND ADD OF THE SAME ITEM DOES NOT            
001300*    OPEN A SECOND LINE.  02/20/89 FIX - SEE CHANGE LOG IN THE            
001400*    DRIVER.  OTHERWISE A FREE SLOT IS CLAIMED FOR A NEW LINE.            
001500 1000-ADD-CART-LINE.                                                      
001600                                                                          
001700     MOVE TR-USER-ID TO WK-SEARCH-USER-ID.                                
001800     MOVE TR-ITEM-ID TO WK-SEARCH-ITEM-ID.                                
001900     PERFORM LOOK-FOR-CART-LINE.                                          
002000                                                                          
002100*   DUPLICATE ADD - ROLL THE NEW QUANTITY INTO THE EXISTING               
002200*   LINE AND LEAVE EVERYTHING ELSE ON THE LINE UNCHANGED.                 
002300     IF FOUND-CART-LINE                                                   
002400         ADD TR-QUANTITY TO CT-QUANTITY (WK-CART-INDEX)                   
002500         GO TO 1000-ADD-CART-LINE-EXIT.                                   
002600                                                                          
002700     PERFORM LOOK-FOR-FREE-CART-SLOT.                                     
002800                                                                          
002900*    06/05/92 PTQ - CART TABLE RAISED TO 500 AFTER THE 12/19/91           
003000*    HOLIDAY OVERRUN.  A FULL TABLE NOW REJECTS CLEANLY INSTEAD           
003100*    OF LOSING THE REST OF THE RUN.                                       
003200     IF NOT FOUND-FREE-SLOT                                               
003300         MOVE "N" TO W-TRANS-VALID                                        
003400         MOVE "CART TABLE IS FULL" TO WK-REJECT-REASON                    
003500         GO TO 1000-ADD-CART-LINE-EXIT.                                   
003600                                                                          
003700*   NEW LINE - EVERY FIELD ON THE TABLE OCCURRENCE IS LOADED              
003800*   FROM THE TRANSACTION, INCLUDING THE PRICE AT TIME OF ADD.             
003900     MOVE "Y" TO CT-IN-USE (WK-CART-INDEX).                               
004000     MOVE TR-USER-ID   TO CT-USER-ID   (WK-CART-INDEX).                   
004100     MOVE TR-ITEM-ID   TO CT-ITEM-ID   (WK-CART-INDEX).                   
004200     MOVE TR-ITEM-NAME TO CT-ITEM-NAME (WK-CART-INDEX).                   
004300     MOVE TR-PRICE     TO CT-PRICE     (WK-CART-INDEX).                   
004400     MOVE TR-QUANTITY  TO CT-QUANTITY  (WK-CART-INDEX).                   
004500                                                                          
004600 1000-ADD-CART-LINE-EXIT.                                                 
004700     EXIT.                                                                
004800*                                                                         
004900*    A REMOVE OF AN ITEM NOT CURRENTLY IN THE CART IS A REJECT,           
005000*    NOT A NO-OP - CUSTOMER SERVICE NEEDS TO SEE THAT THE REMOVE          
005100*    DID NOT MATCH ANYTHING.                                              
005200 2000-REMOVE-CART-LINE.                                                   
005300                                                                          
005400*   SAME SEARCH KEYS AS 1000-ADD-CART-LINE - USER ID PLUS ITEM            
005500*   ID IDENTIFIES THE LINE.                                               
005600     MOVE TR-USER-ID TO WK-SEARCH-USER-ID.                                
005700     MOVE TR-ITEM-ID TO WK-SEARCH-ITEM-ID.                                
005800     PERFORM LOOK-FOR-CART-LINE.                                          
005900                                                                          
006000     IF NOT FOUND-CART-LINE                                               
006100         MOVE "N" TO W-TRANS-VALID                                        
006200         MOVE "ITEM NOT FOUND IN CART" TO WK-REJECT-REASON                
006300         GO TO 2000-REMOVE-CART-LINE-EXIT.                                
006400                                                                          
006500*   DROP TO NOT-IN-USE RATHER THAN ERASE THE FIELDS - THE SLOT            
006600*   IS PICKED UP AGAIN BY LOOK-FOR-FREE-CART-SLOT.                        
006700     MOVE "N" TO CT-IN-USE (WK-CART-INDEX).                               
006800                                                                          
006900 2000-REMOVE-CART-LINE-EXIT.                                              
007000     EXIT.                                                                
007100*                                                                         
007200*    CART-CLEAR TRANSACTION AND NORMAL CHECKOUT BOTH END UP               
007300*    HERE - EVERY LINE OWNED BY THIS USER IS DROPPED TO NOT               
007400*    IN USE IN ONE PASS OF THE WHOLE TABLE.  09/02/88 JMO.                
007500 3000-CLEAR-CART.                                                         
007600                                                                          
007700*   FULL-TABLE SCAN, NOT A SEARCH, SINCE A USER CAN HOLD MANY             
007800*   OPEN LINES AND ALL OF THEM MUST GO.                                   
007900     PERFORM VARYING WK-CART-SUBSCRIPT FROM 1 BY 1                        
008000             UNTIL WK-CART-SUBSCRIPT GREATER THAN                         
008100                   WK-CART-TABLE-MAX                                      
008200                                                                          
008300         IF CT-IN-USE (WK-CART-SUBSCRIPT) EQUAL "Y"                       
008400            AND CT-USER-ID (WK-CART-SUBSCRIPT) EQUAL TR-USER-ID           
008500             MOVE "N" TO CT-IN-USE (WK-CART-SUBSCRIPT).                   
008600                                                                          
008700 3000-CLEAR-CART-EXIT.                                                    
008800     EXIT.                                                                
008900*                                                                         
009000*    ROLLS UP ITEM COUNT, TOTAL QUANTITY AND SUBTOTAL FOR EVERY           
009100*    OPEN LINE OWNED BY THE USER ON THE CURRENT CHECKOUT                  
009200*    TRANSACTION.  CALLED ONLY FROM 5000-CHECKOUT-PROCESS IN              
009300*    THE DRIVER.                                                          
009400 4000-COMPUTE-CART-TOTALS.                                                
009500                                                                          
009600*   RESULTS LAND IN WK-CART-ITEM-COUNT, WK-CART-TOTAL-QTY AND             
009700*   WK-CART-SUBTOTAL FOR 5000-CHECKOUT-PROCESS TO PICK UP.                
009800*   ZEROED EVERY CALL - THIS PARAGRAPH COMPUTES ONE CHECKOUT'S            
009900*   TOTALS, NOT A RUNNING ACCUMULATION ACROSS TRANSACTIONS.               
010000     MOVE ZERO TO WK-CART-ITEM-COUNT.                                     
010100     MOVE ZERO TO WK-CART-TOTAL-QTY.                                      
010200     MOVE ZERO TO WK-CART-SUBTOTAL.                                       
010300                                                                          
010400     PERFORM VARYING WK-CART-SUBSCRIPT FROM 1 BY 1                        
010500             UNTIL WK-CART-SUBSCRIPT GREATER THAN                         
010600                   WK-CART-TABLE-MAX                                      
010700                                                                          
010800         IF CT-IN-USE (WK-CART-SUBSCRIPT) EQUAL "Y"                       
010900            AND CT-USER-ID (WK-CART-SUBSCRIPT) EQUAL TR-USER-ID           
011000             ADD 1 TO WK-CART-ITEM-COUNT                                  
011100             ADD CT-QUANTITY (WK-CART-SUBSCRIPT)                          
011200                 TO WK-CART-TOTAL-QTY                                     
011300*           LINE AMOUNT USES THE PRICE STORED ON THE CART LINE            
011400*           AT ADD TIME, NOT A FRESH ITEM-MASTER LOOKUP.                  
011500             COMPUTE WK-CART-LINE-AMOUNT =                                
011600                     CT-PRICE (WK-CART-SUBSCRIPT) *                       
011700                     CT-QUANTITY (WK-CART-SUBSCRIPT)                      
011800             ADD WK-CART-LINE-AMOUNT TO WK-CART-SUBTOTAL.                 
011900                                                                          
012000 4000-COMPUTE-CART-TOTALS-EXIT.                                           
012100     EXIT.                                                                
